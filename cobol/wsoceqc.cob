000100*****************************************************************
000110*                                                                *
000120*               Record Definition For OC Equity File              *
000130*          One row per day processed, plus the end-of-run         *
000140*                    backtest statistics block.                    *
000150*                                                                *
000160*****************************************************************
000170*
000180* 12/11/25 pks - Created.                                         CHG0001 
000190* 26/11/25 rmb - Max-Drawdown-Pct made signed, it is always <= 0  CHG0002 
000200*                and the unsigned field was losing the sign on
000210*                the report line - ticket OC-017.
000220*
000230 01  OC-Equity-Record.
000240     03  EQC-Equity-Date          PIC X(10).
000250     03  EQC-Equity               PIC S9(11)V99  COMP-3.
000260     03  EQC-Open-Trades          PIC 9(2)       COMP.
000270     03  FILLER                   PIC X(9).
000280*
000290 01  OC-Stats-Record.
000300     03  STA-Initial-Capital      PIC S9(9)V99    COMP-3.
000310     03  STA-Final-Capital        PIC S9(9)V99    COMP-3.
000320     03  STA-Total-Return-Pct     PIC S9(3)V9(4)  COMP-3.
000330     03  STA-Total-Trades         PIC 9(4)        COMP.
000340     03  STA-Winners              PIC 9(4)        COMP.
000350     03  STA-Losers               PIC 9(4)        COMP.
000360     03  STA-Win-Rate-Pct         PIC 9(3)V9(4)   COMP-3.
000370     03  STA-Total-Pnl            PIC S9(9)V99    COMP-3.
000380     03  STA-Average-Win          PIC S9(9)V99    COMP-3.
000390     03  STA-Average-Loss         PIC S9(9)V99    COMP-3.
000400     03  STA-Profit-Factor        PIC S9(5)V9(4)  COMP-3.
000410     03  STA-Max-Drawdown-Pct     PIC S9(3)V9(4)  COMP-3.
000420     03  STA-Peak-Equity          PIC S9(11)V99   COMP-3.
000430* STA-Peak-Equity is the running peak, carried day to day.
000440     03  FILLER                   PIC X(10).
000450*
