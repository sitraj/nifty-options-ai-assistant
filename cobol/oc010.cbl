000100*****************************************************************
000110*                                                                *
000120*         NIFTY Option Chain Batch - Daily Analysis Run          *
000130*    Validates, normalises, scores, safety-checks, explains      *
000140*     and backtests one or more daily option-chain snapshots.      *
000150*                                                                *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210     PROGRAM-ID.         OC010.
000220*
000230*    AUTHOR.             P K Suri.
000240*
000250*    INSTALLATION.       Suri & Rao Quantitative Services Pvt Ltd.
000260*
000270*    DATE-WRITTEN.       06/11/1991.
000280*
000290*    DATE-COMPILED.
000300*
000310*    SECURITY.           Company confidential - see STANDARDS.DOC.
000320*
000330*    REMARKS.            Main working program for the NIFTY
000340*                         option-chain analysis batch.  CALLed
000350*                         once by OC000 with the run parameters
000360*                         and today's date; reads every snapshot
000370*                         on OCCHAIN in turn and for each one -
000380*                         validates it, builds and sorts the
000390*                         strike table, derives the market
000400*                         features, runs the four rules and the
000410*                         scoring engine, applies the beginner
000420*                         safety checks, builds the plain-English
000430*                         explanation, prints the analysis block
000440*                         and feeds the day through the backtest
000450*                         simulator.  After the last snapshot,
000460*                         prints the backtest summary and the
000470*                         trade register off OCTRADE.
000480*
000490*    CALLED MODULES.     None.
000500*
000510*    FUNCTIONS USED.     None - see STANDARDS.DOC Section 4, no
000520*                         intrinsic FUNCTIONs on this project.
000530*
000540*    FILES USED.         OCCHAIN.   Option-chain snapshots, input,
000550*                          header record then Strike-Count strike
000560*                          records, repeated per day.
000570*                         OCTRADE.   Backtest trade log, output
000580*                          then re-read for the register.
000590*                         OCEQUITY.  Backtest equity curve, output.
000600*                         OCPRINT.   Analysis and summary report.
000610*
000620*    ERROR MESSAGES USED.
000630* System wide:
000640*                        SY001.
000650* Program specific:
000660*                        OC011 thru OC014.
000670*
000680* CHANGES:
000690* 06/11/91 pks -        Created.                                  CHG0001
000700* 20/11/91 pks -    .01 Far-OTM and IV safety checks added - firstCHG0002
000710*                       cut only checked the weekly-expiry window.
000720* 03/12/91 rmb -    .02 Bubble sort replaced a sequential insert oCHG0003
000730*                       build - insert was re-shuffling the whole
000740*                       table on every strike, sort is one pass
000750*                       per snapshot and the table is small.
000760* 14/01/92 pks -    .03 Confidence-score and risk-level calcs spliCHG0004
000770*                       out of BB045, ticket OC-003.
000780* 09/03/94 pks -    .04 Max-OI rule - clamp added, a day with everCHG0005
000790*                       max-OI strike on the same side of spot was
000800*                       running the accumulated signal past 1.0.
000810* 17/06/97 rmb -    .05 Explainer why-bullets widened to 8 lines tCHG0006
000820*                       match the copybook change on WSOCEXP.
000830* 11/02/99 pks - 1.1.00 Year-2000 sign-off - all dates here are   CHG0007
000840*                       already CCYYMMDD or YYYY-MM-DD text, OC070
000850*                       carries the century throughout, nothing
000860*                       further needed in this module.
000870* 23/08/02 pks -    .06 Backtest exit model moved to its own      CHG0008
000880*                       paragraph ZZ090, was duplicated in both
000890*                       the close-trade and end-of-run paragraphs.
000900* 30/05/07 rmb -    .07 Max-open-trades table widened 5 -> 20 rowsCHG0009
000910*                       so the parameter's full 01-99 range is
000920*                       physically accommodated, see OC-PR1-Max-
000930*                       Open-Trades in WSOCPARM.
000940* 14/02/13 pks - 1.2.00 Migrated build to GnuCOBOL - STRING/UNSTRICHG0010
000950*                       and reference modification re-proved, no
000960*                       source changes needed.
000970* 12/11/25 pks - 1.3.00 Rewritten top to bottom for the new NIFTY CHG0011
000980*                       option-chain analysis specification -
000990*                       validator, converter, feature engine, rule
001000*                       engine, scoring engine, safety layer,
001010*                       explainer and backtester, ticket OC-001.
001020* 02/12/25 rmb -    .08 Weekly-expiry check now calls OC070 for thCHG0012
001030*                       day-count instead of a hand rolled date
001040*                       subtraction - ticket OC-021.
001050* 09/01/26 pks -    .09 Backtest now honours Max-Open-Trades from CHG0013
001060*                       the parameter record rather than a single
001070*                       hard-coded open position, ticket OC-021.
001080* 09/08/26 pks -    .10 Buildup sign now comes from the real call CHG0014
001090*                       /put OI-change totals, not a sticky per
001100*                       strike flag, and LONG/SHORT/UNWINDING/MIXED
001110*                       were backwards in the EVALUATE - ticket
001120*                       OC-024.
001130* 09/08/26 rmb -    .11 Weekly-expiry and far-OTM warning lines noCHG0015
001140*                       carry the matched expiry dates and the
001150*                       furthest strike/percent instead of a canned
001160*                       sentence - Reason-Text widened 40 -> 70 to
001170*                       match Warning-Line - ticket OC-025.
001180* 09/08/26 pks -    .12 88-levels added to status/flag bytes belowCHG0016
001190*                       and WS-Call-OI-Sign/WS-Put-OI-Sign split out
001200*                       of WS-Support-Used/WS-Resist-Used, which were
001210*                       one byte too narrow for UP/DN/ZZ - ticket
001220*                       OC-026.
001230* 09/08/26 pks -    .13 BB0471/BB0741's "contains missing" check  CHG0017
001240*                       was a fixed byte-offset compare that only
001250*                       worked for "PCR data missing" - "underlying
001260*                       price missing" carries the word 6 bytes
001270*                       later and was going uncounted.  Both now use
001280*                       INSPECT TALLYING to find "missing"/"extreme"
001290*                       anywhere in the text - ticket OC-028.
001300* 09/08/26 pks -    .14 Validator's status code and offending recoCHG0018
001310*                       number were computed but never surfaced
001320*                       anywhere - an invalid snapshot was dropped
001330*                       with no trace.  AA050 now DISPLAYs OC015 the
001340*                       same way OC011-14 report file-open errors,
001350*                       and BB010/BB022 now capture which record (if
001360*                       any) tripped the check - ticket OC-029.
001370* 09/08/26 rmb -    .15 Profit factor was dividing the abs'd averaCHG0019
001380*                       win by the signed average loss, so it
001390*                       printed negative whenever the backtest had
001400*                       any losers - the full win/loss ratio is now
001410*                       abs'd, not just the numerator, OC-030.
001420* 09/08/26 pks -    .16 No COMPUTE in the program used ROUNDED, soCHG0020
001430*                       every signal, PCR, confidence, contribution,
001440*                       PNL and stats figure truncated toward zero
001450*                       instead of rounding half-up - ROUNDED added
001460*                       to every COMPUTE dividing or multiplying
001470*                       into a fixed-decimal field, ticket OC-031.
001480*
001490*************************************************************************
001500*
001510 ENVIRONMENT             DIVISION.
001520*================================
001530*
001540 CONFIGURATION           SECTION.
001550 SOURCE-COMPUTER.        GENERIC.
001560 OBJECT-COMPUTER.        GENERIC.
001570 SPECIAL-NAMES.
001580     C01                 IS TOP-OF-FORM.
001590*
001600 INPUT-OUTPUT            SECTION.
001610 FILE-CONTROL.
001620     SELECT   OC-Chain-File      ASSIGN TO "OCCHAIN"
001630              ORGANIZATION IS SEQUENTIAL
001640              ACCESS MODE IS SEQUENTIAL
001650              FILE STATUS IS OC-Chain-Status.
001660     SELECT   OC-Trade-File      ASSIGN TO "OCTRADE"
001670              ORGANIZATION IS SEQUENTIAL
001680              ACCESS MODE IS SEQUENTIAL
001690              FILE STATUS IS OC-Trade-Status.
001700     SELECT   OC-Equity-File     ASSIGN TO "OCEQUITY"
001710              ORGANIZATION IS SEQUENTIAL
001720              ACCESS MODE IS SEQUENTIAL
001730              FILE STATUS IS OC-Equity-Status.
001740     SELECT   OC-Print-File      ASSIGN TO "OCPRINT"
001750              ORGANIZATION IS LINE SEQUENTIAL
001760              ACCESS MODE IS SEQUENTIAL
001770              FILE STATUS IS OC-Print-Status.
001780*
001790 DATA                    DIVISION.
001800*================================
001810*
001820 FILE                    SECTION.
001830*-----------------------
001840*
001850 FD  OC-Chain-File.
001860     COPY     "wsocin.cob".
001870*
001880 FD  OC-Trade-File.
001890     COPY     "wsoctrd.cob".
001900*
001910 FD  OC-Equity-File.
001920     COPY     "wsoceqc.cob".
001930*
001940 FD  OC-Print-File.
001950 01  WS-Print-Rec                 PIC X(132).
001960*
001970 WORKING-STORAGE         SECTION.
001980*-----------------------
001990*
002000 77  Prog-Name               PIC X(15)   VALUE "OC010 (1.3.00)".
002010*
002020 01  WS-Control-Fields.
002030     03  OC-Chain-Status       PIC XX.
002040         88  OC-Chain-Status-Ok     VALUE "00".
002050         88  OC-Chain-Status-Eof    VALUE "10".
002060     03  OC-Chain-Status-Byte REDEFINES OC-Chain-Status.
002070         05  OC-Chain-Status-1 PIC X.
002080         05  OC-Chain-Status-2 PIC X.
002090* Split so the "1x" AT END status can be tested a digit at a time,
002100* the way the payroll modules test PY-xxx-Status.
002110     03  OC-Trade-Status        PIC XX.
002120         88  OC-Trade-Status-Ok     VALUE "00".
002130         88  OC-Trade-Status-Eof    VALUE "10".
002140     03  OC-Equity-Status        PIC XX.
002150         88  OC-Equity-Status-Ok    VALUE "00".
002160         88  OC-Equity-Status-Eof   VALUE "10".
002170     03  OC-Print-Status          PIC XX.
002180         88  OC-Print-Status-Ok     VALUE "00".
002190         88  OC-Print-Status-Eof    VALUE "10".
002200     03  WS-Chain-EOF               PIC X       VALUE "N".
002210     03  WS-Term-Code                 PIC 9     COMP.
002220     03  WS-Day-No                      PIC 9(4) COMP.
002230     03  FILLER                          PIC X(5).
002240*
002250* Header fields copied out of OC-Snap-Header-Record before the
002260* first strike READ overwrites it - OC-Chain-File's two 01s share
002270* one set of bytes, the classic multi-format sequential layout.
002280*
002290 01  WS-Header-Save.
002300     03  WS-Snap-Date              PIC X(10).
002310     03  WS-Underlying-Value        PIC 9(7)V99 COMP-3.
002320     03  WS-Underlying-Present        PIC X.
002330         88  WS-Underlying-Is-Known       VALUE "Y".
002340         88  WS-Underlying-Not-Known      VALUE "N".
002350     03  WS-Strike-Count                PIC 9(4) COMP.
002360     03  FILLER                            PIC X(5).
002370*
002380* In-memory strike table - Converter output, ascending by strike.
002390* Row layout mirrors WSOCSTK.COB's OC-Strike-Record byte for byte,
002400* but carried here as plain Working-Storage rather than COPYd, so
002410* the bubble sort's generic byte-swap area below can be sized by
002420* hand against it, the way WSPYEMP's sort work area is sized in
002430* the payroll suite.
002440*
002450 01  WS-Strike-Table.
002460     03  WS-Strike-Entry          OCCURS 200 TIMES.
002470         05  WST-Strike-Price       PIC 9(7)V99  COMP-3.
002480         05  WST-Call-OI            PIC S9(11)   COMP-3.
002490         05  WST-Call-OI-Change     PIC S9(11)   COMP-3.
002500         05  WST-Call-Volume        PIC S9(11)   COMP-3.
002510         05  WST-Call-IV            PIC S9(3)V99 COMP-3.
002520         05  WST-Call-Last-Price    PIC S9(7)V99 COMP-3.
002530         05  WST-Put-OI             PIC S9(11)   COMP-3.
002540         05  WST-Put-OI-Change      PIC S9(11)   COMP-3.
002550         05  WST-Put-Volume         PIC S9(11)   COMP-3.
002560         05  WST-Put-IV             PIC S9(3)V99 COMP-3.
002570         05  WST-Put-Last-Price     PIC S9(7)V99 COMP-3.
002580         05  WST-Call-Present       PIC X.
002590             88  WST-Call-Leg-Present     VALUE "Y".
002600             88  WST-Call-Leg-Absent      VALUE "N".
002610         05  WST-Put-Present        PIC X.
002620             88  WST-Put-Leg-Present      VALUE "Y".
002630             88  WST-Put-Leg-Absent       VALUE "N".
002640         05  WST-Expiry-Date        PIC X(11).
002650         05  WST-Wise-PCR           PIC S9V9(4)  COMP-3.
002660         05  WST-Wise-PCR-Present   PIC X.
002670             88  WST-Wise-PCR-Is-Valid    VALUE "Y".
002680             88  WST-Wise-PCR-Not-Valid   VALUE "N".
002690         05  FILLER                 PIC X(4).
002700*
002710 01  WS-Table-Counters.
002720     03  WS-Row-Count               PIC 9(4)    COMP.
002730     03  WS-Raw-Count                PIC 9(4)   COMP.
002740     03  WS-Ix                         PIC 9(4) COMP.
002750     03  WS-Jx                          PIC 9(4) COMP.
002760     03  WS-Last-Ix                      PIC 9(4) COMP.
002770     03  WS-Swap-Flag                      PIC X.
002780         88  WS-Swap-Did-Occur               VALUE "Y".
002790         88  WS-Swap-Did-Not-Occur           VALUE "N".
002800* WS-Swap-Flag is Y or N - bubble sort keep-going indicator.
002810     03  FILLER                               PIC X(4).
002820*
002830* Generic byte-width row swap area for the bubble sort - sized to
002840* one WS-Strike-Entry's packed byte width (78), the same technique
002850* WSPYEMP's sort uses for the employee-table row hold area.
002860*
002870 01  WS-Row-Hold                   PIC X(78).
002880*
002890* Distinct-expiry table, built while the strike table is read -
002900* used by the weekly-expiry safety check, capped at 50 the way
002910* WSPYSWT's state-code table is capped.
002920*
002930 01  WS-Expiry-Table.
002940     03  WS-Expiry-Entry            OCCURS 50 TIMES PIC X(11).
002950     03  WS-Expiry-Count                            PIC 9(2) COMP.
002960*
002970* Holds up to the first 3 expiries that fall inside the weekly safety
002980* window, so BB060 can list them on the warning line instead of just
002990* saying a weekly expiry was found somewhere - ticket OC-025.
003000*
003010 01  WS-Far-Match-Table.
003020     03  WS-Far-Match-Entry         OCCURS 3 TIMES PIC X(11).
003030     03  WS-Far-Match-Count                        PIC 9(2) COMP.
003040     03  FILLER                                    PIC X(4).
003050*
003060* Validator work fields.
003070*
003080 01  WS-Validate-Work.
003090     03  WS-Valid-Status            PIC X(9).
003100* WS-Valid-Status is OK, EMPTY-DATA, MISSING-LEG or MISSING-KEY.
003110     03  WS-Valid-Bad-Record        PIC 9(4)   COMP.
003120* WS-Valid-Bad-Record is the offending record number - BB022's
003130* strike-row count (WS-Raw-Count) when a leg/key check failed, or
003140* zero when BB010's header check failed the whole snapshot before
003150* any strike row was read - ticket OC-029.
003160     03  WS-Valid-Bad-Record-Ed     PIC 9(4).
003170* WS-Valid-Bad-Record-Ed is the DISPLAY-usage twin of the COMP
003180* field above, moved across just so OC015 below has a plain
003190* digit string to splice into its "rec" slot.
003200     03  FILLER                     PIC X(4).
003210*
003220* General purpose scratch - percent distances, abs/clamp helpers,
003230* right-trim position, risk-reason text and the like.  Kept in one
003240* group the way WSPYPARAM1's W00- scratch area is kept in one place
003250* rather than scattered 77-levels.
003260*
003270 01  WS-Scratch-Work.
003280     03  WS-Distance-Pct            PIC S9(3)V99   COMP-3.
003290     03  WS-Support-Distance        PIC S9(3)V99   COMP-3.
003300     03  WS-Resist-Distance         PIC S9(3)V99   COMP-3.
003310     03  WS-Support-Used            PIC X.
003320         88  WS-Support-Rule-Used        VALUE "Y".
003330         88  WS-Support-Rule-Not-Used    VALUE "N".
003340     03  WS-Resist-Used             PIC X.
003350         88  WS-Resist-Rule-Used         VALUE "Y".
003360         88  WS-Resist-Rule-Not-Used     VALUE "N".
003370     03  WS-Clamp-Value             PIC S9(3)V9(4) COMP-3.
003380     03  WS-Abs-In                  PIC S9(11)V99  COMP-3.
003390     03  WS-Abs-Out                 PIC S9(11)V99  COMP-3.
003400     03  WS-Text-Pos                PIC 9(2)       COMP.
003410     03  WS-Reason-Text             PIC X(70).
003420* WS-Reason-Text widened 40 -> 70 to match SFY-Warning-Line, so the
003430* weekly-expiry and far-OTM warnings can carry the actual matched
003440* dates/strike instead of a canned sentence - ticket OC-025.
003450     03  WS-Far-Max-Strike-Ed       PIC ZZZZ9.99.
003460     03  WS-Far-Max-Pct-Ed          PIC ZZ9.99.
003470     03  WS-Risk-Reasons            OCCURS 5 PIC X(40).
003480     03  WS-Triggered-Count         PIC 9(2)       COMP.
003490     03  WS-Agree-Count             PIC 9(2)       COMP.
003500     03  WS-Strength-Total          PIC S9(3)V9(4) COMP-3.
003510     03  WS-Reason-Hit-Count        PIC 9(2)       COMP.
003520     03  WS-Missing-Tally           PIC 9(2)       COMP.
003530* WS-Missing-Tally is a scratch INSPECT TALLYING count, used by
003540* BB0471 and BB0741 to find "missing" anywhere in a risk-reason
003550* text rather than at one hardwired byte offset - ticket OC-028.
003560     03  WS-IV-Total                PIC S9(5)V99   COMP-3.
003570     03  WS-IV-Count                PIC 9(4)       COMP.
003580     03  WS-IV-Min                  PIC S9(3)V99   COMP-3.
003590     03  WS-IV-Avg                  PIC S9(3)V99   COMP-3.
003600     03  WS-Far-Ref-Price           PIC 9(7)V99    COMP-3.
003610     03  WS-Far-Ref-Present         PIC X.
003620         88  WS-Far-Ref-Is-Known         VALUE "Y".
003630         88  WS-Far-Ref-Not-Known        VALUE "N".
003640     03  WS-Far-Max-Pct             PIC S9(3)V99   COMP-3.
003650     03  WS-Far-Max-Strike          PIC 9(7)V99    COMP-3.
003660     03  WS-Far-Any                 PIC X.
003670         88  WS-Far-Strike-Was-Found     VALUE "Y".
003680         88  WS-Far-Strike-Not-Found     VALUE "N".
003690     03  WS-Call-OI-Chg-Total       PIC S9(11)     COMP-3.
003700     03  WS-Put-OI-Chg-Total        PIC S9(11)     COMP-3.
003710* WS-Call-OI-Chg-Total/WS-Put-OI-Chg-Total are the ticket OC-024
003720* fix - real running sigma-delta-C/sigma-delta-P totals, kept apart
003730* from WS-Abs-In/WS-Far-Max-Pct's running OI-level totals above.
003740     03  WS-Call-OI-Sign            PIC XX.
003750         88  WS-Call-OI-Sign-Up          VALUE "UP".
003760         88  WS-Call-OI-Sign-Down        VALUE "DN".
003770         88  WS-Call-OI-Sign-Flat        VALUE "ZZ".
003780     03  WS-Put-OI-Sign             PIC XX.
003790         88  WS-Put-OI-Sign-Up           VALUE "UP".
003800         88  WS-Put-OI-Sign-Down         VALUE "DN".
003810         88  WS-Put-OI-Sign-Flat         VALUE "ZZ".
003820* WS-Call-OI-Sign/WS-Put-OI-Sign carry the UP/DN/ZZ sign of the
003830* totals above for BB032's buildup-type table below - kept apart
003840* from WS-Support-Used/WS-Resist-Used, which are a one-byte Y/N
003850* pair owned by BB043's support/resistance rule and too narrow
003860* to hold a two-character sign code - ticket OC-026.
003870     03  FILLER                     PIC X(2).
003880*
003890* Backtest work fields.
003900*
003910 01  WS-Backtest-Work.
003920     03  WS-Capital                 PIC S9(9)V99   COMP-3.
003930     03  WS-Peak-Equity             PIC S9(11)V99  COMP-3.
003940     03  WS-Open-Trade-Count        PIC 9(2)       COMP.
003950     03  WS-Today-Spot              PIC 9(7)V99    COMP-3.
003960     03  WS-Today-Spot-Present      PIC X.
003970         88  WS-Today-Spot-Is-Known      VALUE "Y".
003980         88  WS-Today-Spot-Not-Known     VALUE "N".
003990     03  WS-Entry-Premium           PIC 9(7)V99    COMP-3.
004000     03  WS-Entry-Found             PIC X.
004010         88  WS-Entry-Row-Was-Found      VALUE "Y".
004020         88  WS-Entry-Row-Not-Found      VALUE "N".
004030     03  WS-Trade-Total-Pnl         PIC S9(9)V99   COMP-3.
004040     03  WS-Running-Min-Drawdown    PIC S9(3)V9(4) COMP-3.
004050     03  WS-Drawdown-Pct            PIC S9(3)V9(4) COMP-3.
004060     03  WS-Winner-Total            PIC S9(9)V99   COMP-3.
004070     03  WS-Loser-Total             PIC S9(9)V99   COMP-3.
004080     03  WS-Slot-Opened             PIC X.
004090         88  WS-Slot-Was-Opened          VALUE "Y".
004100         88  WS-Slot-Was-Not-Opened      VALUE "N".
004110* WS-Slot-Opened is the BB0912 one-shot flag - kept separate from
004120* OTR-In-Use because that field is only a byte wide and a longer
004130* sentinel value would just get truncated on the MOVE.
004140     03  FILLER                     PIC X(7).
004150*
004160* At most 20 concurrently open positions - OC-PR1-Max-Open-Trades
004170* runs 01 thru 99 but no shop in this outfit has ever run this
004180* batch with more than a handful open, see ticket history above.
004190*
004200 01  WS-Open-Trade-Table.
004210     03  WS-Open-Trade                OCCURS 20 TIMES.
004220         05  OTR-In-Use                 PIC X.
004230             88  OTR-Slot-In-Use              VALUE "Y".
004240             88  OTR-Slot-Not-In-Use          VALUE "N".
004250         05  OTR-Option-Type              PIC XX.
004260         05  OTR-Strike-Price               PIC 9(7)V99  COMP-3.
004270         05  OTR-Entry-Price                  PIC 9(7)V99 COMP-3.
004280         05  OTR-Entry-Date                      PIC X(10).
004290         05  OTR-Underlying-Entry                   PIC 9(7)V99 COMP-3.
004300         05  OTR-Quantity                              PIC 9(4) COMP.
004310         05  FILLER                                       PIC X(4).
004320*
004330* OC-Stats-Record (STA- fields) comes off WSOCEQC.COB, already
004340* brought in above by the OC-Equity-File FD's COPY - it is never
004350* written to OCEQUITY, only used here as End-Of-Run scratch, the
004360* same trick the FD-sharing Strike/Header records use on OCCHAIN.
004370*
004380* Feature / rule / score / safety / explain records - shared
004390* copybook layouts, used here as plain Working-Storage the way
004400* WSOC070's parms are used as Working-Storage by every caller.
004410*
004420     COPY     "wsocftr.cob".
004430     COPY     "wsocrul.cob".
004440     COPY     "wsocscr.cob".
004450     COPY     "wsocsfy.cob".
004460     COPY     "wsocexp.cob".
004470*
004480* Call interface into OC070, the date-conversion subprogram.
004490*
004500     COPY     "wsoc070.cob".
004510*
004520 01  WS-Print-Lines.
004530     03  WS-Line-1                PIC X(132).
004540     03  WS-Line-2 REDEFINES WS-Line-1.
004550         05  WS-L2-Label           PIC X(20).
004560         05  WS-L2-Rest            PIC X(112).
004570     03  WS-Line-3 REDEFINES WS-Line-1.
004580         05  WS-L3-Name            PIC X(26).
004590         05  WS-L3-Signal          PIC +9.9999.
004600         05  FILLER                PIC X(2).
004610         05  WS-L3-Trig            PIC X(3).
004620         05  FILLER                PIC X(2).
004630         05  WS-L3-Expl            PIC X(80).
004640*
004650 01  WS-Trade-Line.
004660     03  FILLER                   PIC X(2).
004670     03  WS-TL-Entry-Date          PIC X(10).
004680     03  FILLER                   PIC X(2).
004690     03  WS-TL-Exit-Date           PIC X(10).
004700     03  FILLER                   PIC X(2).
004710     03  WS-TL-Type                PIC X(2).
004720     03  FILLER                   PIC X(2).
004730     03  WS-TL-Strike              PIC ZZZZZZ9.99.
004740     03  FILLER                   PIC X(2).
004750     03  WS-TL-Entry-Px            PIC ZZZZZZ9.99.
004760     03  FILLER                   PIC X(2).
004770     03  WS-TL-Exit-Px             PIC ZZZZZZ9.99.
004780     03  FILLER                   PIC X(2).
004790     03  WS-TL-Qty                 PIC ZZZ9.
004800     03  FILLER                   PIC X(2).
004810     03  WS-TL-Pnl                 PIC -ZZZZZZ9.99.
004820     03  FILLER                   PIC X(2).
004830     03  WS-TL-Pnl-Pct             PIC -ZZ9.9999.
004840     03  FILLER                   PIC X(2).
004850     03  WS-TL-Reason              PIC X(6).
004860     03  FILLER                   PIC X(15).
004870*
004880 01  Error-Messages.
004890* System wide
004900     03  SY001        PIC X(46)
004910         VALUE "SY001 Aborting run - Note error and hit Return".
004920* Program specific
004930     03  OC011        PIC X(38)
004940         VALUE "OC011 OCCHAIN open error - status    ".
004950     03  OC012        PIC X(38)
004960         VALUE "OC012 OCTRADE open error - status    ".
004970     03  OC013        PIC X(38)
004980         VALUE "OC013 OCEQUITY open error - status   ".
004990     03  OC014        PIC X(38)
005000         VALUE "OC014 OCPRINT open error - status    ".
005010     03  OC015        PIC X(44)
005020         VALUE "OC015 Day skipped, status           rec     ".
005030* OC015 - Validator status code, ticket OC-029.  Status splices
005040* into (27:9), the offending record number (BB022's count into the
005050* strike table when it went bad, zero if the header itself failed)
005060* splices into (41:4) - same splice-and-DISPLAY style as OC011-14.
005070     03  FILLER        PIC X(6).
005080*
005090 LINKAGE                 SECTION.
005100************************
005110*
005120     COPY     "wsocparm.cob".
005130*
005140 01  WS-Today-9                  PIC 9(8).
005150* Zoned, not COMP - matches OC000's own WS-Today-9 byte for byte,
005160* the two share storage across the CALL.
005170*
005180 PROCEDURE               DIVISION USING OC-Param1-Record WS-Today-9.
005190*=====================================================================
005200*
005210 AA000-Main.
005220*
005230     PERFORM  AA010-Open-Files THRU AA010-Exit.
005240     MOVE     OC-PR1-Init-Capital  TO WS-Capital STA-Initial-Capital.
005250     MOVE     OC-PR1-Init-Capital  TO WS-Peak-Equity.
005260     MOVE     ZERO TO WS-Open-Trade-Count WS-Day-No WS-Trade-Total-Pnl.
005270     MOVE     ZERO TO WS-Running-Min-Drawdown.
005280     PERFORM  AA015-Clear-Open-Trades THRU AA015-Exit
005290              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 20.
005300     PERFORM  AA050-Process-Snapshots THRU AA050-Exit
005310              UNTIL WS-Chain-EOF = "Y".
005320     PERFORM  AA090-Finish THRU AA090-Exit.
005330     GOBACK.
005340*
005350 AA010-Open-Files.
005360*
005370     OPEN     INPUT OC-Chain-File.
005380     IF       OC-Chain-Status NOT = "00"
005390              MOVE OC-Chain-Status TO OC011 (34:2)
005400              DISPLAY OC011
005410              DISPLAY SY001
005420              MOVE 1 TO WS-Term-Code
005430              GOBACK.
005440     OPEN     OUTPUT OC-Trade-File.
005450     IF       OC-Trade-Status NOT = "00"
005460              MOVE OC-Trade-Status TO OC012 (34:2)
005470              DISPLAY OC012
005480              DISPLAY SY001
005490              MOVE 1 TO WS-Term-Code
005500              GOBACK.
005510     OPEN     OUTPUT OC-Equity-File.
005520     IF       OC-Equity-Status NOT = "00"
005530              MOVE OC-Equity-Status TO OC013 (34:2)
005540              DISPLAY OC013
005550              DISPLAY SY001
005560              MOVE 1 TO WS-Term-Code
005570              GOBACK.
005580     OPEN     OUTPUT OC-Print-File.
005590     IF       OC-Print-Status NOT = "00"
005600              MOVE OC-Print-Status TO OC014 (34:2)
005610              DISPLAY OC014
005620              DISPLAY SY001
005630              MOVE 1 TO WS-Term-Code
005640              GOBACK.
005650     PERFORM  AA020-Read-Header THRU AA020-Exit.
005660*
005670 AA010-Exit. EXIT.
005680*
005690 AA015-Clear-Open-Trades.
005700*
005710     MOVE     "N" TO OTR-In-Use (WS-Ix).
005720*
005730 AA015-Exit. EXIT.
005740*
005750* Reads the next snapshot header - AT END sets WS-Chain-EOF and the
005760* main loop stops, the way the payroll master's AA-Read-Employee
005770* sets its own EOF switch at end of file.
005780*
005790 AA020-Read-Header.
005800*
005810     READ     OC-Chain-File
005820              AT END
005830                       MOVE "Y" TO WS-Chain-EOF
005840                       GO TO AA020-Exit.
005850     IF       OC-Chain-Status NOT = "00"
005860              MOVE "Y" TO WS-Chain-EOF
005870              GO TO AA020-Exit.
005880     MOVE     OC-Snap-Date          TO WS-Snap-Date.
005890     MOVE     OC-Underlying-Value    TO WS-Underlying-Value.
005900     MOVE     OC-Underlying-Present    TO WS-Underlying-Present.
005910     MOVE     OC-Strike-Count            TO WS-Strike-Count.
005920*
005930 AA020-Exit. EXIT.
005940*
005950 AA050-Process-Snapshots.
005960*
005970     ADD      1 TO WS-Day-No.
005980     PERFORM  BB010-Validate-Header THRU BB010-Exit.
005990     PERFORM  BB020-Build-Strike-Table THRU BB021-Exit.
006000     IF       WS-Valid-Status = "OK"
006010              PERFORM AA060-Process-One-Day THRU AA060-Exit
006020     ELSE
006030              MOVE WS-Valid-Status     TO OC015 (27:9)
006040              MOVE WS-Valid-Bad-Record TO WS-Valid-Bad-Record-Ed
006050              MOVE WS-Valid-Bad-Record-Ed TO OC015 (41:4)
006060              DISPLAY OC015.
006070     PERFORM  AA020-Read-Header THRU AA020-Exit.
006080*
006090 AA050-Exit. EXIT.
006100*
006110 AA060-Process-One-Day.
006120*
006130     PERFORM  BB025-Sort-Strike-Table THRU BB025-Exit.
006140     PERFORM  BB030-Compute-Features THRU BB030-Exit.
006150     PERFORM  BB040-Rule-PCR THRU BB040-Exit.
006160     PERFORM  BB041-Rule-OI-Buildup THRU BB041-Exit.
006170     PERFORM  BB042-Rule-Max-OI THRU BB042-Exit.
006180     PERFORM  BB043-Rule-Support-Resistance THRU BB043-Exit.
006190     PERFORM  BB044-Collect-Risk-Reasons THRU BB044-Exit.
006200     PERFORM  BB045-Combine-Rules THRU BB045-Exit.
006210     PERFORM  BB046-Compute-Confidence THRU BB046-Exit.
006220     PERFORM  BB047-Compute-Risk-Level THRU BB047-Exit.
006230     PERFORM  BB048-Compute-Recommendation THRU BB048-Exit.
006240     PERFORM  BB050-Score-Rules THRU BB050-Exit.
006250     PERFORM  BB060-Safety-Weekly-Expiry THRU BB060-Exit.
006260     PERFORM  BB061-Safety-Far-OTM THRU BB061-Exit.
006270     PERFORM  BB062-Safety-IV-Levels THRU BB062-Exit.
006280     PERFORM  BB065-Safety-Combine THRU BB065-Exit.
006290     PERFORM  BB070-Explain-Bias THRU BB070-Exit.
006300     PERFORM  BB071-Explain-Action THRU BB071-Exit.
006310     PERFORM  BB072-Explain-Why THRU BB072-Exit.
006320     PERFORM  BB074-Explain-Wrong THRU BB074-Exit.
006330     PERFORM  BB080-Print-Day-Block THRU BB080-Exit.
006340     PERFORM  BB090-Backtest-Close-Trades THRU BB090-Exit.
006350     PERFORM  BB091-Backtest-Open-Trade THRU BB091-Exit.
006360     PERFORM  BB092-Backtest-Equity-Line THRU BB092-Exit.
006370*
006380 AA060-Exit. EXIT.
006390*
006400* End of input - close any trade still open against the last day's
006410* data, print the backtest summary, then re-read OCTRADE for the
006420* trade register, the way the payroll year-end step re-reads the
006430* check file to print the final register rather than holding every
006440* check in memory all year.
006450*
006460 AA090-Finish.
006470*
006480     IF       WS-Day-No > ZERO
006490              PERFORM BB090-Backtest-Close-Trades THRU BB090-Exit.
006500     CLOSE    OC-Chain-File OC-Equity-File.
006510     CLOSE    OC-Trade-File.
006520     PERFORM  BB095-Backtest-Statistics THRU BB095-Exit.
006530     OPEN     INPUT OC-Trade-File.
006540     PERFORM  BB096-Print-Trade-Register THRU BB096-Exit.
006550     CLOSE    OC-Trade-File.
006560     CLOSE    OC-Print-File.
006570*
006580 AA090-Exit. EXIT.
006590*
006600*****************************************************************
006610* Validator - BB010, header level only.  The per-strike leg and  *
006620* key checks are folded into BB022 below rather than given their *
006630* own read pass - OCCHAIN is access mode sequential, so a second *
006640* pass over the same strike records would in fact read straight  *
006650* into the NEXT day's header, there being no way on a sequential  *
006660* file to back the read pointer up again - ticket OC-019.         *
006670*****************************************************************
006680*
006690 BB010-Validate-Header.
006700*
006710     MOVE     "OK" TO WS-Valid-Status.
006720     MOVE     ZERO TO WS-Valid-Bad-Record.
006730     IF       WS-Strike-Count = ZERO
006740              MOVE "EMPTY-DATA" TO WS-Valid-Status.
006750*
006760 BB010-Exit.  EXIT.
006770*
006780*****************************************************************
006790* Converter - BB020 thru BB024 - one row per strike, single pass, *
006800* validating each strike record as it is read (see BB010 above)   *
006810* and building the in-memory table from it at the same time.       *
006820*****************************************************************
006830*
006840 BB020-Build-Strike-Table.
006850*
006860     MOVE     ZERO TO WS-Row-Count WS-Expiry-Count.
006870     PERFORM  BB022-Convert-One-Strike THRU BB022-Exit
006880              VARYING WS-Raw-Count FROM 1 BY 1
006890              UNTIL WS-Raw-Count > WS-Strike-Count.
006900*
006910 BB021-Exit.  EXIT.
006920*
006930 BB022-Convert-One-Strike.
006940*
006950     READ     OC-Chain-File
006960              AT END
006970                       MOVE "Y" TO WS-Chain-EOF
006980                       MOVE "MISSING-LEG" TO WS-Valid-Status
006990                       MOVE WS-Raw-Count TO WS-Valid-Bad-Record
007000                       GO TO BB022-Exit.
007010     IF       OCI-Call-Present NOT = "Y" AND OCI-Put-Present NOT = "Y"
007020              MOVE "MISSING-LEG" TO WS-Valid-Status
007030              MOVE WS-Raw-Count TO WS-Valid-Bad-Record.
007040     IF       OCI-Call-Present = "Y"
007050              IF  OCI-Strike-Price = ZERO OR OCI-Expiry-Date = SPACES
007060                  MOVE "MISSING-KEY" TO WS-Valid-Status
007070                  MOVE WS-Raw-Count TO WS-Valid-Bad-Record.
007080     IF       OCI-Put-Present = "Y"
007090              IF  OCI-Strike-Price = ZERO OR OCI-Expiry-Date = SPACES
007100                  MOVE "MISSING-KEY" TO WS-Valid-Status
007110                  MOVE WS-Raw-Count TO WS-Valid-Bad-Record.
007120     IF       OCI-Strike-Price = ZERO
007130              GO TO BB022-Exit.
007140     ADD      1 TO WS-Row-Count.
007150     MOVE     OCI-Strike-Price      TO WST-Strike-Price (WS-Row-Count).
007160     MOVE     OCI-Call-Present      TO WST-Call-Present (WS-Row-Count).
007170     MOVE     OCI-Put-Present        TO WST-Put-Present (WS-Row-Count).
007180     MOVE     OCI-Expiry-Date          TO WST-Expiry-Date (WS-Row-Count).
007190     IF       OCI-Call-Present = "Y"
007200              MOVE OCI-Call-OI TO WST-Call-OI (WS-Row-Count)
007210              MOVE OCI-Call-OI-Change
007220                   TO WST-Call-OI-Change (WS-Row-Count)
007230              MOVE OCI-Call-Volume TO WST-Call-Volume (WS-Row-Count)
007240              MOVE OCI-Call-IV     TO WST-Call-IV (WS-Row-Count)
007250              MOVE OCI-Call-Last-Price
007260                   TO WST-Call-Last-Price (WS-Row-Count)
007270     ELSE
007280              MOVE ZERO TO WST-Call-OI (WS-Row-Count)
007290                           WST-Call-OI-Change (WS-Row-Count)
007300                           WST-Call-Volume (WS-Row-Count)
007310                           WST-Call-IV (WS-Row-Count)
007320                           WST-Call-Last-Price (WS-Row-Count).
007330     IF       OCI-Put-Present = "Y"
007340              MOVE OCI-Put-OI TO WST-Put-OI (WS-Row-Count)
007350              MOVE OCI-Put-OI-Change
007360                   TO WST-Put-OI-Change (WS-Row-Count)
007370              MOVE OCI-Put-Volume TO WST-Put-Volume (WS-Row-Count)
007380              MOVE OCI-Put-IV     TO WST-Put-IV (WS-Row-Count)
007390              MOVE OCI-Put-Last-Price
007400                   TO WST-Put-Last-Price (WS-Row-Count)
007410     ELSE
007420              MOVE ZERO TO WST-Put-OI (WS-Row-Count)
007430                           WST-Put-OI-Change (WS-Row-Count)
007440                           WST-Put-Volume (WS-Row-Count)
007450                           WST-Put-IV (WS-Row-Count)
007460                           WST-Put-Last-Price (WS-Row-Count).
007470     IF       WST-Call-OI (WS-Row-Count) > ZERO
007480              COMPUTE WST-Wise-PCR (WS-Row-Count) ROUNDED =
007490                      WST-Put-OI (WS-Row-Count) /
007500                      WST-Call-OI (WS-Row-Count)
007510              MOVE "Y" TO WST-Wise-PCR-Present (WS-Row-Count)
007520     ELSE
007530              MOVE ZERO TO WST-Wise-PCR (WS-Row-Count)
007540              MOVE "N" TO WST-Wise-PCR-Present (WS-Row-Count).
007550     PERFORM  BB023-Add-Distinct-Expiry THRU BB023-Exit.
007560*
007570 BB022-Exit.  EXIT.
007580*
007590* Appends the strike's expiry to WS-Expiry-Table if not already
007600* present - a simple linear scan, the table is never more than a
007610* handful of distinct dates.
007620*
007630 BB023-Add-Distinct-Expiry.
007640*
007650     MOVE     "N" TO WS-Far-Any.
007660     PERFORM  BB024-Check-One-Expiry THRU BB024-Exit
007670              VARYING WS-Jx FROM 1 BY 1 UNTIL WS-Jx > WS-Expiry-Count.
007680     IF       WS-Far-Any = "N" AND WS-Expiry-Count < 50
007690              ADD  1 TO WS-Expiry-Count
007700              MOVE WST-Expiry-Date (WS-Row-Count)
007710                   TO WS-Expiry-Entry (WS-Expiry-Count).
007720*
007730 BB023-Exit.  EXIT.
007740*
007750 BB024-Check-One-Expiry.
007760*
007770     IF       WS-Expiry-Entry (WS-Jx) = WST-Expiry-Date (WS-Row-Count)
007780              MOVE "Y" TO WS-Far-Any.
007790*
007800 BB024-Exit.  EXIT.
007810*
007820* Bubble sort ascending by strike - the table is a few dozen rows
007830* at most, so the O(n*n) pass the payroll suite's old sort routines
007840* use is plenty fast enough here too.
007850*
007860 BB025-Sort-Strike-Table.
007870*
007880     IF       WS-Row-Count < 2
007890              GO TO BB025-Exit.
007900     MOVE     "Y" TO WS-Swap-Flag.
007910     PERFORM  BB026-Bubble-Pass THRU BB026-Exit
007920              UNTIL WS-Swap-Flag = "N".
007930*
007940 BB025-Exit.  EXIT.
007950*
007960 BB026-Bubble-Pass.
007970*
007980     MOVE     "N" TO WS-Swap-Flag.
007990     COMPUTE  WS-Last-Ix = WS-Row-Count - 1.
008000     PERFORM  BB027-Compare-Pair THRU BB027-Exit
008010              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > WS-Last-Ix.
008020*
008030 BB026-Exit.  EXIT.
008040*
008050 BB027-Compare-Pair.
008060*
008070     COMPUTE  WS-Jx = WS-Ix + 1.
008080     IF       WST-Strike-Price (WS-Ix) > WST-Strike-Price (WS-Jx)
008090              MOVE WS-Strike-Entry (WS-Ix)  TO WS-Row-Hold
008100              MOVE WS-Strike-Entry (WS-Jx)  TO WS-Strike-Entry (WS-Ix)
008110              MOVE WS-Row-Hold              TO WS-Strike-Entry (WS-Jx)
008120              MOVE "Y"                      TO WS-Swap-Flag.
008130*
008140 BB027-Exit.  EXIT.
008150*
008160*****************************************************************
008170* Feature engine - BB030.                                       *
008180*****************************************************************
008190*
008200 BB030-Compute-Features.
008210*
008220     MOVE     ZERO TO FTR-ATM-Strike FTR-Overall-PCR
008230                       FTR-Max-Call-OI-Strike FTR-Max-Put-OI-Strike
008240                       FTR-Support FTR-Resistance.
008250     MOVE     "N" TO FTR-ATM-Strike-Present FTR-Overall-PCR-Present
008260                      FTR-Max-Call-OI-Present FTR-Max-Put-OI-Present
008270                      FTR-Support-Present FTR-Resistance-Present.
008280     MOVE     ZERO TO WS-Distance-Pct.
008290     IF       WS-Row-Count = ZERO
008300              MOVE "UNKNOWN" TO FTR-Buildup-Type
008310              GO TO BB030-Exit.
008320     MOVE     ZERO TO WS-Abs-In WS-Abs-Out.
008330     PERFORM  BB031-Accumulate-Features THRU BB031-Exit
008340              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > WS-Row-Count.
008350     IF       WST-Call-OI (1) - WST-Call-OI (1) = ZERO
008360              CONTINUE.
008370     PERFORM  BB032-Totals-And-Buildup THRU BB032-Exit.
008380*
008390 BB030-Exit.  EXIT.
008400*
008410* One pass accumulating call/put OI totals, OI change totals, and
008420* tracking the running ATM/max-OI/support/resistance candidates -
008430* ties keep the first candidate found, so later rows never replace
008440* an equal maximum, matching ascending strike order left to right.
008450*
008460 BB031-Accumulate-Features.
008470*
008480     IF       WS-Ix = 1
008490              MOVE ZERO TO WS-Support-Distance WS-Resist-Distance.
008500     ADD      WST-Call-OI (WS-Ix) TO WS-Far-Max-Strike.
008510* WS-Far-Max-Strike reused below as a running Total-Call-OI holder
008520* until BB032 moves it out - see the comment there.
008530     IF       WS-Underlying-Present = "Y"
008540              IF  WST-Strike-Price (WS-Ix) > WS-Underlying-Value
008550                  COMPUTE WS-Distance-Pct =
008560                          WST-Strike-Price (WS-Ix) - WS-Underlying-Value
008570              ELSE
008580                  COMPUTE WS-Distance-Pct =
008590                          WS-Underlying-Value - WST-Strike-Price (WS-Ix)
008600              END-IF
008610              IF  FTR-ATM-Strike-Present = "N"
008620                  OR WS-Distance-Pct < WS-Abs-Out
008630                  MOVE WS-Distance-Pct TO WS-Abs-Out
008640                  MOVE WST-Strike-Price (WS-Ix) TO FTR-ATM-Strike
008650                  MOVE "Y" TO FTR-ATM-Strike-Present
008660              END-IF.
008670     IF       WST-Put-OI (WS-Ix) > ZERO
008680              IF  FTR-Max-Put-OI-Present = "N"
008690                  OR WST-Put-OI (WS-Ix) > WS-Abs-In
008700                  MOVE WST-Put-OI (WS-Ix) TO WS-Abs-In
008710                  MOVE WST-Strike-Price (WS-Ix) TO FTR-Max-Put-OI-Strike
008720                  MOVE "Y" TO FTR-Max-Put-OI-Present
008730              END-IF.
008740*
008750 BB031-Exit.  EXIT.
008760*
008770* Second half of the feature pass - max call OI, support and
008780* resistance all need their own running-maximum holders, kept
008790* separate from BB031's holders (WS-Abs-In/Out are only good for
008800* one maximum at a time) - done here as a second short loop rather
008810* than widen BB031's scratch list past readability.
008820*
008830 BB032-Totals-And-Buildup.
008840*
008850     MOVE     ZERO TO WS-Support-Distance WS-Resist-Distance.
008860     MOVE     WS-Far-Max-Strike TO WS-Abs-In.
008870* WS-Abs-In now holds Total-Call-OI, freed up from BB031's ATM use.
008880     MOVE     ZERO TO WS-Far-Max-Strike.
008890     MOVE     ZERO TO WS-Call-OI-Chg-Total WS-Put-OI-Chg-Total.
008900     PERFORM  BB033-Second-Pass THRU BB033-Exit
008910              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > WS-Row-Count.
008920     IF       WS-Abs-In > ZERO
008930              COMPUTE FTR-Overall-PCR ROUNDED = WS-Far-Max-Pct / WS-Abs-In
008940              MOVE "Y" TO FTR-Overall-PCR-Present.
008950     MOVE     "ZZ" TO WS-Call-OI-Sign WS-Put-OI-Sign.
008960     IF       WS-Call-OI-Chg-Total > ZERO
008970              MOVE "UP" TO WS-Call-OI-Sign
008980     ELSE
008990         IF   WS-Call-OI-Chg-Total < ZERO
009000              MOVE "DN" TO WS-Call-OI-Sign.
009010     IF       WS-Put-OI-Chg-Total > ZERO
009020              MOVE "UP" TO WS-Put-OI-Sign
009030     ELSE
009040         IF   WS-Put-OI-Chg-Total < ZERO
009050              MOVE "DN" TO WS-Put-OI-Sign.
009060* WS-Call-OI-Sign/WS-Put-OI-Sign now hold the sign of the whole
009070* day's total call/put OI-change, per SPEC's LONG/SHORT/UNWINDING/
009080* MIXED table - UP=positive total, DN=negative total, ZZ=zero total.
009090     EVALUATE TRUE
009100         WHEN WS-Call-OI-Sign-Up AND WS-Put-OI-Sign-Up
009110              MOVE "LONG"      TO FTR-Buildup-Type
009120         WHEN WS-Call-OI-Sign-Down AND WS-Put-OI-Sign-Down
009130              MOVE "SHORT"     TO FTR-Buildup-Type
009140         WHEN (WS-Call-OI-Sign-Up AND WS-Put-OI-Sign-Down)
009150              OR (WS-Call-OI-Sign-Down AND WS-Put-OI-Sign-Up)
009160              MOVE "UNWINDING" TO FTR-Buildup-Type
009170         WHEN OTHER
009180              MOVE "MIXED"     TO FTR-Buildup-Type
009190     END-EVALUATE.
009200*
009210 BB032-Exit.  EXIT.
009220*
009230* WS-Far-Max-Pct is borrowed here as the running Total-Put-OI - see
009240* the comment at WS-Abs-In above for the matching Total-Call-OI one.
009250* The real sigma-delta-C/sigma-delta-P totals this builds are at
009260* WS-Call-OI-Chg-Total/WS-Put-OI-Chg-Total, turned into the UP/DN/ZZ
009270* sign markers back in BB032 once this whole pass is done, never
009280* per strike - a single +1 strike among nine -1000 strikes must
009290* not read as a net "UP" day.
009300*
009310 BB033-Second-Pass.
009320*
009330     IF       WS-Ix = 1
009340              MOVE ZERO TO WS-Far-Max-Pct.
009350     ADD      WST-Put-OI (WS-Ix) TO WS-Far-Max-Pct.
009360     ADD      WST-Call-OI-Change (WS-Ix) TO WS-Call-OI-Chg-Total.
009370     ADD      WST-Put-OI-Change (WS-Ix)  TO WS-Put-OI-Chg-Total.
009380     IF       WST-Call-OI (WS-Ix) > ZERO
009390              IF  FTR-Max-Call-OI-Present = "N"
009400                  OR WST-Call-OI (WS-Ix) > WS-Far-Max-Strike
009410                  MOVE WST-Call-OI (WS-Ix) TO WS-Far-Max-Strike
009420                  MOVE WST-Strike-Price (WS-Ix) TO FTR-Max-Call-OI-Strike
009430                  MOVE "Y" TO FTR-Max-Call-OI-Present
009440              END-IF.
009450     IF       WS-Underlying-Present = "Y"
009460              IF  WST-Strike-Price (WS-Ix) < WS-Underlying-Value
009470                  AND WST-Put-OI (WS-Ix) > ZERO
009480                  IF FTR-Support-Present = "N"
009490                     OR WST-Put-OI (WS-Ix) > WS-Support-Distance
009500                     MOVE WST-Put-OI (WS-Ix) TO WS-Support-Distance
009510                     MOVE WST-Strike-Price (WS-Ix) TO FTR-Support
009520                     MOVE "Y" TO FTR-Support-Present
009530                  END-IF
009540              END-IF
009550              IF  WST-Strike-Price (WS-Ix) > WS-Underlying-Value
009560                  AND WST-Call-OI (WS-Ix) > ZERO
009570                  IF FTR-Resistance-Present = "N"
009580                     OR WST-Call-OI (WS-Ix) > WS-Resist-Distance
009590                     MOVE WST-Call-OI (WS-Ix) TO WS-Resist-Distance
009600                     MOVE WST-Strike-Price (WS-Ix) TO FTR-Resistance
009610                     MOVE "Y" TO FTR-Resistance-Present
009620                  END-IF
009630              END-IF.
009640*
009650 BB033-Exit.  EXIT.
009660*
009670*****************************************************************
009680* Rule engine - BB040 thru BB048.                                *
009690*****************************************************************
009700*
009710 BB040-Rule-PCR.
009720*
009730     MOVE     "PCR RULE"           TO RUL-Name (1).
009740     IF       FTR-Overall-PCR-Present = "N"
009750              MOVE ZERO TO RUL-Signal (1)
009760              MOVE "N"  TO RUL-Triggered (1)
009770              MOVE "PCR not available, signal left neutral"
009780                   TO RUL-Explanation (1)
009790              GO TO BB040-Exit.
009800     MOVE     "Y"  TO RUL-Triggered (1).
009810     EVALUATE TRUE
009820         WHEN FTR-Overall-PCR >= 2.0
009830              MOVE 0.9 TO RUL-Signal (1)
009840              MOVE "PCR extremely high - bullish but high risk"
009850                   TO RUL-Explanation (1)
009860         WHEN FTR-Overall-PCR >= 1.5
009870              MOVE 0.8 TO RUL-Signal (1)
009880              MOVE "PCR very high - strongly bullish"
009890                   TO RUL-Explanation (1)
009900         WHEN FTR-Overall-PCR >= 1.2
009910              MOVE 0.6 TO RUL-Signal (1)
009920              MOVE "PCR high - moderately bullish"
009930                   TO RUL-Explanation (1)
009940         WHEN FTR-Overall-PCR >= 1.0
009950              MOVE 0.3 TO RUL-Signal (1)
009960              MOVE "PCR mildly above neutral - mildly bullish"
009970                   TO RUL-Explanation (1)
009980         WHEN FTR-Overall-PCR >= 0.8
009990              MOVE ZERO TO RUL-Signal (1)
010000              MOVE "PCR neutral"
010010                   TO RUL-Explanation (1)
010020         WHEN FTR-Overall-PCR >= 0.6
010030              MOVE -0.3 TO RUL-Signal (1)
010040              MOVE "PCR mildly below neutral - mildly bearish"
010050                   TO RUL-Explanation (1)
010060         WHEN FTR-Overall-PCR >= 0.4
010070              MOVE -0.6 TO RUL-Signal (1)
010080              MOVE "PCR low - moderately bearish"
010090                   TO RUL-Explanation (1)
010100         WHEN FTR-Overall-PCR > 0.3
010110              MOVE -0.8 TO RUL-Signal (1)
010120              MOVE "PCR very low - strongly bearish"
010130                   TO RUL-Explanation (1)
010140         WHEN OTHER
010150              MOVE -0.9 TO RUL-Signal (1)
010160              MOVE "PCR extremely low - bearish but high risk"
010170                   TO RUL-Explanation (1)
010180     END-EVALUATE.
010190*
010200 BB040-Exit.  EXIT.
010210*
010220 BB041-Rule-OI-Buildup.
010230*
010240     MOVE     "OI BUILDUP RULE"    TO RUL-Name (2).
010250     EVALUATE FTR-Buildup-Type
010260         WHEN "UNKNOWN"
010270              MOVE ZERO TO RUL-Signal (2)
010280              MOVE "N"  TO RUL-Triggered (2)
010290              MOVE "No open-interest change data available"
010300                   TO RUL-Explanation (2)
010310         WHEN "LONG"
010320              MOVE 0.5  TO RUL-Signal (2)
010330              MOVE "Y"  TO RUL-Triggered (2)
010340              MOVE "Long buildup - OI rising both sides, bullish"
010350                   TO RUL-Explanation (2)
010360         WHEN "SHORT"
010370              MOVE -0.2 TO RUL-Signal (2)
010380              MOVE "Y"  TO RUL-Triggered (2)
010390              MOVE "Short buildup - OI falling both sides, bearish"
010400                   TO RUL-Explanation (2)
010410         WHEN "UNWINDING"
010420              MOVE ZERO TO RUL-Signal (2)
010430              MOVE "Y"  TO RUL-Triggered (2)
010440              MOVE "Unwinding - OI changes diverge, unclear"
010450                   TO RUL-Explanation (2)
010460         WHEN OTHER
010470              MOVE ZERO TO RUL-Signal (2)
010480              MOVE "Y"  TO RUL-Triggered (2)
010490              MOVE "Mixed open-interest signal"
010500                   TO RUL-Explanation (2)
010510     END-EVALUATE.
010520*
010530 BB041-Exit.  EXIT.
010540*
010550 BB042-Rule-Max-OI.
010560*
010570     MOVE     "MAX OI RULE"        TO RUL-Name (3).
010580     MOVE     ZERO                 TO RUL-Signal (3).
010590     MOVE     "N"                  TO RUL-Triggered (3).
010600     MOVE     "Insufficient data for the max open-interest rule"
010610              TO RUL-Explanation (3).
010620     IF       WS-Underlying-Present = "N"
010630              OR FTR-ATM-Strike-Present = "N"
010640              GO TO BB042-Exit.
010650     IF       FTR-Max-Put-OI-Present = "Y"
010660              AND FTR-Max-Put-OI-Strike < WS-Underlying-Value
010670              COMPUTE WS-Distance-Pct ROUNDED =
010680                      ((WS-Underlying-Value - FTR-Max-Put-OI-Strike) /
010690                       WS-Underlying-Value) * 100
010700              IF  WS-Distance-Pct > 2.0
010710                  ADD 0.4 TO RUL-Signal (3)
010720              ELSE
010730                  ADD 0.2 TO RUL-Signal (3)
010740              END-IF
010750              MOVE "Y" TO RUL-Triggered (3).
010760     IF       FTR-Max-Put-OI-Present = "Y"
010770              AND FTR-Max-Put-OI-Strike > WS-Underlying-Value
010780              COMPUTE WS-Distance-Pct ROUNDED =
010790                      ((FTR-Max-Put-OI-Strike - WS-Underlying-Value) /
010800                       WS-Underlying-Value) * 100
010810              IF  WS-Distance-Pct > 2.0
010820                  SUBTRACT 0.3 FROM RUL-Signal (3)
010830              ELSE
010840                  SUBTRACT 0.1 FROM RUL-Signal (3)
010850              END-IF
010860              MOVE "Y" TO RUL-Triggered (3).
010870     IF       FTR-Max-Call-OI-Present = "Y"
010880              AND FTR-Max-Call-OI-Strike > WS-Underlying-Value
010890              COMPUTE WS-Distance-Pct ROUNDED =
010900                      ((FTR-Max-Call-OI-Strike - WS-Underlying-Value) /
010910                       WS-Underlying-Value) * 100
010920              IF  WS-Distance-Pct > 2.0
010930                  SUBTRACT 0.4 FROM RUL-Signal (3)
010940              ELSE
010950                  SUBTRACT 0.2 FROM RUL-Signal (3)
010960              END-IF
010970              MOVE "Y" TO RUL-Triggered (3).
010980     IF       FTR-Max-Call-OI-Present = "Y"
010990              AND FTR-Max-Call-OI-Strike < WS-Underlying-Value
011000              COMPUTE WS-Distance-Pct ROUNDED =
011010                      ((WS-Underlying-Value - FTR-Max-Call-OI-Strike) /
011020                       WS-Underlying-Value) * 100
011030              IF  WS-Distance-Pct > 2.0
011040                  ADD 0.3 TO RUL-Signal (3)
011050              ELSE
011060                  ADD 0.1 TO RUL-Signal (3)
011070              END-IF
011080              MOVE "Y" TO RUL-Triggered (3).
011090     IF       RUL-Triggered (3) = "Y"
011100              MOVE RUL-Signal (3) TO WS-Clamp-Value
011110              PERFORM ZZ091-Clamp-Pm1 THRU ZZ091-Exit
011120              MOVE WS-Clamp-Value TO RUL-Signal (3)
011130              MOVE "Max open-interest positioning evaluated"
011140                   TO RUL-Explanation (3).
011150*
011160 BB042-Exit.  EXIT.
011170*
011180 BB043-Rule-Support-Resistance.
011190*
011200     MOVE     "SUPPORT/RESISTANCE RULE" TO RUL-Name (4).
011210     MOVE     ZERO                 TO RUL-Signal (4).
011220     MOVE     "N"                  TO RUL-Triggered (4).
011230     MOVE     "N"                  TO WS-Support-Used WS-Resist-Used.
011240     MOVE     "Support/resistance not available"
011250              TO RUL-Explanation (4).
011260     IF       WS-Underlying-Present = "N"
011270              GO TO BB043-Exit.
011280     IF       FTR-Support-Present = "Y"
011290              COMPUTE WS-Support-Distance ROUNDED =
011300                      ((WS-Underlying-Value - FTR-Support) /
011310                       WS-Underlying-Value) * 100
011320              MOVE "Y" TO RUL-Triggered (4) WS-Support-Used
011330              EVALUATE TRUE
011340                  WHEN WS-Support-Distance < 1.0
011350                       ADD 0.3 TO RUL-Signal (4)
011360                  WHEN WS-Support-Distance < 2.0
011370                       ADD 0.2 TO RUL-Signal (4)
011380                  WHEN OTHER
011390                       CONTINUE
011400              END-EVALUATE
011410              MOVE "Price near support - bullish"
011420                   TO RUL-Explanation (4).
011430     IF       FTR-Resistance-Present = "Y"
011440              COMPUTE WS-Resist-Distance ROUNDED =
011450                      ((FTR-Resistance - WS-Underlying-Value) /
011460                       WS-Underlying-Value) * 100
011470              MOVE "Y" TO RUL-Triggered (4) WS-Resist-Used
011480              EVALUATE TRUE
011490                  WHEN WS-Resist-Distance < 1.0
011500                       SUBTRACT 0.3 FROM RUL-Signal (4)
011510                  WHEN WS-Resist-Distance < 2.0
011520                       SUBTRACT 0.2 FROM RUL-Signal (4)
011530                  WHEN OTHER
011540                       CONTINUE
011550              END-EVALUATE
011560              MOVE "Price near resistance - bearish"
011570                   TO RUL-Explanation (4).
011580     IF       WS-Support-Used = "Y" AND WS-Resist-Used = "Y"
011590              AND WS-Support-Distance < 2.0
011600              AND WS-Resist-Distance < 2.0
011610              MOVE ZERO TO RUL-Signal (4)
011620              MOVE "Sideways - sandwiched between support and resistance"
011630                   TO RUL-Explanation (4).
011640     IF       RUL-Triggered (4) = "Y"
011650              MOVE RUL-Signal (4) TO WS-Clamp-Value
011660              PERFORM ZZ091-Clamp-Pm1 THRU ZZ091-Exit
011670              MOVE WS-Clamp-Value TO RUL-Signal (4).
011680*
011690 BB043-Exit.  EXIT.
011700*
011710* Risk-reason text list feeding both the Risk-Warning flag and,
011720* downstream, BB047's risk-level count and BB074's bullet choices.
011730*
011740 BB044-Collect-Risk-Reasons.
011750*
011760     MOVE     ZERO TO EVL-Risk-Reason-Count.
011770     MOVE     "N"  TO EVL-Risk-Warning.
011780     IF       FTR-Overall-PCR-Present = "N"
011790              MOVE "Y" TO EVL-Risk-Warning
011800              MOVE "PCR data missing" TO WS-Reason-Text
011810              PERFORM ZZ094-Add-Risk-Reason THRU ZZ094-Exit
011820     ELSE
011830         IF   FTR-Overall-PCR >= 2.0 OR FTR-Overall-PCR <= 0.3
011840              MOVE "Y" TO EVL-Risk-Warning
011850              MOVE "extreme PCR reading" TO WS-Reason-Text
011860              PERFORM ZZ094-Add-Risk-Reason THRU ZZ094-Exit.
011870     IF       WS-Underlying-Present = "N"
011880              MOVE "underlying price missing" TO WS-Reason-Text
011890              PERFORM ZZ094-Add-Risk-Reason THRU ZZ094-Exit.
011900     IF       FTR-Buildup-Type = "UNWINDING" OR FTR-Buildup-Type = "MIXED"
011910              MOVE "open-interest build-up unclear" TO WS-Reason-Text
011920              PERFORM ZZ094-Add-Risk-Reason THRU ZZ094-Exit.
011930*
011940 BB044-Exit.  EXIT.
011950*
011960 ZZ094-Add-Risk-Reason.
011970*
011980     IF       EVL-Risk-Reason-Count < 5
011990              ADD 1 TO EVL-Risk-Reason-Count
012000              MOVE WS-Reason-Text
012010                   TO WS-Risk-Reasons (EVL-Risk-Reason-Count).
012020*
012030 ZZ094-Exit.  EXIT.
012040*
012050 BB045-Combine-Rules.
012060*
012070     COMPUTE  EVL-Overall-Signal ROUNDED =
012080              (0.4 * RUL-Signal (1)) + (0.2 * RUL-Signal (2)) +
012090              (0.2 * RUL-Signal (3)) + (0.2 * RUL-Signal (4)).
012100     MOVE     EVL-Overall-Signal TO WS-Clamp-Value.
012110     PERFORM  ZZ091-Clamp-Pm1 THRU ZZ091-Exit.
012120     MOVE     WS-Clamp-Value     TO EVL-Overall-Signal.
012130     MOVE     EVL-Overall-Signal TO WS-Abs-In.
012140     PERFORM  ZZ093-Abs-Value THRU ZZ093-Exit.
012150     EVALUATE TRUE
012160         WHEN WS-Abs-Out < 0.1
012170              MOVE "NO-TRADE" TO EVL-Market-Bias
012180              MOVE "Signal too weak - wait for clearer signals"
012190                   TO EVL-Recommend-Text
012200         WHEN WS-Abs-Out < 0.3
012210              MOVE "SIDEWAYS" TO EVL-Market-Bias
012220              MOVE "Weak directional signal - better to stay out"
012230                   TO EVL-Recommend-Text
012240         WHEN EVL-Overall-Signal >= 0.6
012250              MOVE "BULLISH"  TO EVL-Market-Bias
012260              MOVE "Strong bullish signal - consider buying calls"
012270                   TO EVL-Recommend-Text
012280         WHEN EVL-Overall-Signal >= 0.3
012290              MOVE "BULLISH"  TO EVL-Market-Bias
012300              MOVE "Moderate bullish signal - buy calls with caution"
012310                   TO EVL-Recommend-Text
012320         WHEN EVL-Overall-Signal <= -0.6
012330              MOVE "BEARISH"  TO EVL-Market-Bias
012340              MOVE "Strong bearish signal - consider buying puts"
012350                   TO EVL-Recommend-Text
012360         WHEN OTHER
012370              MOVE "BEARISH"  TO EVL-Market-Bias
012380              MOVE "Moderate bearish signal - buy puts with caution"
012390                   TO EVL-Recommend-Text
012400     END-EVALUATE.
012410     IF       EVL-Risk-Warning = "Y"
012420              PERFORM ZZ095-Append-Risk-Sentence THRU ZZ096-Exit.
012430*
012440 BB045-Exit.  EXIT.
012450*
012460* Appends " - HIGH RISK, see warnings below" after the last
012470* non-blank character of the recommendation text, scanning right
012480* to left one byte at a time via a self-looping paragraph - the
012490* same right-trim idiom as the old cheque-printing STRING logic
012500* in the payroll suite, kept instead of an inline PERFORM.
012510*
012520 ZZ095-Append-Risk-Sentence.
012530*
012540     MOVE     80 TO WS-Text-Pos.
012550     PERFORM  ZZ096-Find-Last-Char THRU ZZ096-Exit.
012560     ADD      2 TO WS-Text-Pos.
012570     IF       WS-Text-Pos < 58
012580              MOVE "- HIGH RISK, see warnings below"
012590                   TO EVL-Recommend-Text (WS-Text-Pos:32).
012600*
012610 ZZ095-Exit.  EXIT.
012620*
012630 ZZ096-Find-Last-Char.
012640*
012650     IF       WS-Text-Pos = 0
012660              GO TO ZZ096-Exit.
012670     IF       EVL-Recommend-Text (WS-Text-Pos:1) NOT = SPACE
012680              GO TO ZZ096-Exit.
012690     SUBTRACT 1 FROM WS-Text-Pos.
012700     GO TO    ZZ096-Find-Last-Char.
012710*
012720 ZZ096-Exit.  EXIT.
012730*
012740* Confidence score - agreement counts triggered rules whose signal
012750* shares Overall-Signal's sign (or, when Overall-Signal is flat,
012760* whose own signal is near flat too).
012770*
012780 BB046-Compute-Confidence.
012790*
012800     MOVE     ZERO TO WS-Triggered-Count WS-Agree-Count
012810                       WS-Strength-Total EVL-Confidence-Score.
012820     PERFORM  BB0461-Confidence-One-Rule THRU BB0461-Exit
012830              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 4.
012840     IF       WS-Triggered-Count = ZERO
012850              GO TO BB046-Exit.
012860     COMPUTE  WS-Clamp-Value ROUNDED =
012870              (0.5 * WS-Abs-Out) +
012880              (0.3 * (WS-Agree-Count / WS-Triggered-Count)) +
012890              (0.2 * (WS-Strength-Total / WS-Triggered-Count)).
012900     PERFORM  ZZ092-Clamp-0-1 THRU ZZ092-Exit.
012910     MOVE     WS-Clamp-Value TO EVL-Confidence-Score.
012920*
012930 BB046-Exit.  EXIT.
012940*
012950 BB0461-Confidence-One-Rule.
012960*
012970     IF       RUL-Triggered (WS-Ix) NOT = "Y"
012980              GO TO BB0461-Exit.
012990     ADD      1 TO WS-Triggered-Count.
013000     MOVE     RUL-Signal (WS-Ix) TO WS-Abs-In.
013010     PERFORM  ZZ093-Abs-Value THRU ZZ093-Exit.
013020     ADD      WS-Abs-Out TO WS-Strength-Total.
013030     IF       EVL-Overall-Signal = ZERO
013040              IF  WS-Abs-Out < 0.1
013050                  ADD 1 TO WS-Agree-Count
013060              END-IF
013070     ELSE
013080         IF   EVL-Overall-Signal > ZERO AND RUL-Signal (WS-Ix) > ZERO
013090              ADD 1 TO WS-Agree-Count
013100         ELSE
013110             IF EVL-Overall-Signal < ZERO AND RUL-Signal (WS-Ix) < ZERO
013120                ADD 1 TO WS-Agree-Count.
013130*
013140 BB0461-Exit.  EXIT.
013150*
013160* Note - WS-Abs-Out above still holds |Overall-Signal| from BB045's
013170* call to ZZ093, each BB0461 pass restores it afterward at BB046's
013180* final EVALUATE, so the value is safe to re-read there.
013190*
013200 BB047-Compute-Risk-Level.
013210*
013220     MOVE     EVL-Overall-Signal TO WS-Abs-In.
013230     PERFORM  ZZ093-Abs-Value THRU ZZ093-Exit.
013240     IF       EVL-Risk-Warning = "Y"
013250              MOVE ZERO TO WS-Reason-Hit-Count
013260              PERFORM BB0471-Count-Reason THRU BB0471-Exit
013270                      VARYING WS-Ix FROM 1 BY 1
013280                      UNTIL WS-Ix > EVL-Risk-Reason-Count
013290              IF  WS-Reason-Hit-Count >= 1
013300                  OR EVL-Risk-Reason-Count >= 2
013310                  MOVE "HIGH" TO EVL-Risk-Level
013320              ELSE
013330                  MOVE "MEDIUM" TO EVL-Risk-Level
013340              END-IF
013350     ELSE
013360         IF   EVL-Confidence-Score < 0.3
013370              MOVE "MEDIUM" TO EVL-Risk-Level
013380         ELSE
013390             IF WS-Abs-Out < 0.3
013400                MOVE "MEDIUM" TO EVL-Risk-Level
013410             ELSE
013420                IF WS-Abs-Out >= 0.6 AND EVL-Confidence-Score >= 0.6
013430                   MOVE "LOW" TO EVL-Risk-Level
013440                ELSE
013450                   MOVE "MEDIUM" TO EVL-Risk-Level.
013460*
013470 BB047-Exit.  EXIT.
013480*
013490* A reason counts as a high-risk reason when it contains "extreme"
013500* or "missing" anywhere in the text - ticket OC-028.  This used to
013510* be two fixed-offset compares, (1:7) and (10:7), which only worked
013520* because "PCR data missing" happens to carry "missing" at byte 10;
013530* "underlying price missing" carries it at byte 18 and was falling
013540* through uncounted.  INSPECT TALLYING finds the word wherever it
013550* sits in the 40-byte reason text.
013560*
013570 BB0471-Count-Reason.
013580*
013590     MOVE     ZERO TO WS-Missing-Tally.
013600     INSPECT  WS-Risk-Reasons (WS-Ix) TALLYING WS-Missing-Tally
013610              FOR ALL "extreme" "missing".
013620     IF       WS-Missing-Tally > ZERO
013630              ADD 1 TO WS-Reason-Hit-Count.
013640*
013650 BB0471-Exit.  EXIT.
013660*
013670 BB048-Compute-Recommendation.
013680*
013690     MOVE     EVL-Overall-Signal TO WS-Abs-In.
013700     PERFORM  ZZ093-Abs-Value THRU ZZ093-Exit.
013710     IF       EVL-Market-Bias = "NO-TRADE" OR EVL-Market-Bias = "SIDEWAYS"
013720              MOVE "NO TRADE" TO EVL-Trade-Recommendation
013730              GO TO BB048-Exit.
013740     IF       WS-Abs-Out < 0.1 OR EVL-Confidence-Score < 0.2
013750              MOVE "NO TRADE" TO EVL-Trade-Recommendation
013760              GO TO BB048-Exit.
013770     IF       EVL-Market-Bias = "BULLISH"
013780              MOVE "CALL" TO EVL-Trade-Recommendation
013790     ELSE
013800              MOVE "PUT"  TO EVL-Trade-Recommendation.
013810*
013820 BB048-Exit.  EXIT.
013830*
013840*****************************************************************
013850* Scoring engine - BB050.                                        *
013860*****************************************************************
013870*
013880* Normalised weights come off OC-PR1-Score-Weight by rule name; a
013890* rule missing from the table (or the whole table blank) falls
013900* back to the fixed rule-engine weight, then the four are scaled
013910* to sum 1.0 - equal 0.25 apiece if every weight comes back zero.
013920*
013930 BB050-Score-Rules.
013940*
013950     MOVE     ZERO TO WS-Strength-Total.
013960     PERFORM  BB051-Lookup-One-Weight THRU BB051-Exit
013970              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 4.
013980     PERFORM  BB052-Sum-Weights THRU BB052-Exit
013990              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 4.
014000     IF       WS-Strength-Total = ZERO
014010              MOVE 0.25 TO SCR-Weight (1) SCR-Weight (2)
014020                           SCR-Weight (3) SCR-Weight (4)
014030     ELSE
014040              PERFORM BB053-Normalise-One-Weight THRU BB053-Exit
014050                      VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 4.
014060     MOVE     ZERO TO SCR-Final-Score.
014070     PERFORM  BB054-Contribute-One-Rule THRU BB054-Exit
014080              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 4.
014090     MOVE     SCR-Final-Score TO WS-Clamp-Value.
014100     PERFORM  ZZ091-Clamp-Pm1 THRU ZZ091-Exit.
014110     MOVE     WS-Clamp-Value TO SCR-Final-Score.
014120     EVALUATE TRUE
014130         WHEN SCR-Final-Score >= 0.6
014140              MOVE "STRONG BULLISH" TO SCR-Category
014150         WHEN SCR-Final-Score >= 0.2
014160              MOVE "MILD BULLISH"   TO SCR-Category
014170         WHEN SCR-Final-Score > -0.2
014180              MOVE "NEUTRAL"        TO SCR-Category
014190         WHEN SCR-Final-Score > -0.6
014200              MOVE "MILD BEARISH"   TO SCR-Category
014210         WHEN OTHER
014220              MOVE "STRONG BEARISH" TO SCR-Category
014230     END-EVALUATE.
014240*
014250 BB050-Exit.  EXIT.
014260*
014270 BB051-Lookup-One-Weight.
014280*
014290     MOVE     ZERO TO SCR-Weight (WS-Ix).
014300     PERFORM  BB0511-Scan-Param-Table THRU BB0511-Exit
014310              VARYING WS-Jx FROM 1 BY 1 UNTIL WS-Jx > 4.
014320     IF       SCR-Weight (WS-Ix) = ZERO
014330              EVALUATE WS-Ix
014340                  WHEN 1 MOVE 0.4 TO SCR-Weight (WS-Ix)
014350                  WHEN 2 MOVE 0.2 TO SCR-Weight (WS-Ix)
014360                  WHEN 3 MOVE 0.2 TO SCR-Weight (WS-Ix)
014370                  WHEN 4 MOVE 0.2 TO SCR-Weight (WS-Ix)
014380              END-EVALUATE.
014390*
014400 BB051-Exit.  EXIT.
014410*
014420 BB0511-Scan-Param-Table.
014430*
014440     IF       OC-PR1-SW-Rule-Name (WS-Jx) = RUL-Name (WS-Ix)
014450              MOVE OC-PR1-SW-Weight (WS-Jx) TO SCR-Weight (WS-Ix).
014460*
014470 BB0511-Exit.  EXIT.
014480*
014490 BB052-Sum-Weights.
014500*
014510     ADD      SCR-Weight (WS-Ix) TO WS-Strength-Total.
014520*
014530 BB052-Exit.  EXIT.
014540*
014550 BB053-Normalise-One-Weight.
014560*
014570     COMPUTE  SCR-Weight (WS-Ix) ROUNDED =
014580              SCR-Weight (WS-Ix) / WS-Strength-Total.
014590*
014600 BB053-Exit.  EXIT.
014610*
014620 BB054-Contribute-One-Rule.
014630*
014640     COMPUTE  SCR-Contrib (WS-Ix) ROUNDED =
014650              SCR-Weight (WS-Ix) * RUL-Signal (WS-Ix).
014660     ADD      SCR-Contrib (WS-Ix) TO SCR-Final-Score.
014670*
014680 BB054-Exit.  EXIT.
014690*
014700*****************************************************************
014710* Safety layer - BB060 thru BB065.                               *
014720*****************************************************************
014730*
014740 BB060-Safety-Weekly-Expiry.
014750*
014760     MOVE     ZERO TO SFY-Warning-Count.
014770     MOVE     "N"  TO SFY-Blocked.
014780     MOVE     SPACES TO SFY-Block-Reason.
014790     MOVE     "The capital you risk on options can go to zero - only"
014800         & " trade money you can afford to lose."
014810              TO SFY-Warning-Line (1).
014820     MOVE     1   TO SFY-Warning-Count.
014830     IF       OC-PR1-Weekly-Expiry-Used NOT = "Y"
014840              GO TO BB060-Exit.
014850     IF       WS-Expiry-Count = ZERO
014860              MOVE "Could not determine any expiry date for this"
014870                  & " snapshot - trade with extra caution."
014880                  TO WS-Reason-Text
014890              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit
014900              GO TO BB060-Exit.
014910     MOVE     "N" TO WS-Far-Any.
014920     MOVE     ZERO TO WS-Far-Match-Count.
014930     PERFORM  BB061A-Check-One-Expiry THRU BB061A-Exit
014940              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > WS-Expiry-Count.
014950     IF       WS-Far-Any = "Y"
014960              PERFORM ZZ0971-Build-Expiry-Text THRU ZZ0971-Exit
014970              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit.
014980*
014990 BB060-Exit.  EXIT.
015000*
015010* Checks one distinct expiry from WS-Expiry-Table against the run
015020* date via OC070 and, on a hit inside the safety window, saves the
015030* matched expiry text in WS-Far-Match-Table for ZZ0971 to list on
015040* the warning line - ticket OC-025.
015050*
015060 BB061A-Check-One-Expiry.
015070*
015080     MOVE     "P" TO OC070-Function.
015090     MOVE     WS-Expiry-Entry (WS-Ix) TO OC070-Date-Text.
015100     CALL     "OC070" USING OC070-Parms.
015110     IF       OC070-Valid NOT = "Y"
015120              GO TO BB061A-Exit.
015130     MOVE     OC070-CCYYMMDD-1 TO OC070-CCYYMMDD-2.
015140     MOVE     OC-PR1-Run-Date  TO OC070-CCYYMMDD-1.
015150     MOVE     "D" TO OC070-Function.
015160     CALL     "OC070" USING OC070-Parms.
015170     IF       OC070-Day-Diff >= ZERO
015180              AND OC070-Day-Diff <= OC-PR1-Weekly-Expiry-Days
015190              MOVE "Y" TO WS-Far-Any WS-Entry-Found
015200              MOVE "Y" TO SFY-Blocked
015210              IF  SFY-Block-Reason = SPACES
015220                  MOVE "Weekly expiry detected (blocked for beginners)"
015230                       TO SFY-Block-Reason
015240              END-IF
015250              IF  WS-Far-Match-Count < 3
015260                  ADD 1 TO WS-Far-Match-Count
015270                  MOVE WS-Expiry-Entry (WS-Ix)
015280                       TO WS-Far-Match-Entry (WS-Far-Match-Count)
015290              END-IF.
015300*
015310 BB061A-Exit. EXIT.
015320*
015330* Builds "Weekly expiry detected for <dates>." from the dates
015340* saved in WS-Far-Match-Table - up to 3 of them, the table is
015350* sized small on purpose since the NIFTY weekly/monthly calendar
015360* rarely puts more than one or two expiries inside a 7-day window.
015370* SFY-Block-Reason (set in BB061A above) already carries the
015380* full "blocked for beginners" wording, so this line just lists
015390* the dates - ticket OC-025.
015400*
015410 ZZ0971-Build-Expiry-Text.
015420*
015430     EVALUATE WS-Far-Match-Count
015440         WHEN 1
015450              STRING "Weekly expiry detected for "
015460                     WS-Far-Match-Entry (1) "."
015470                     DELIMITED BY SIZE INTO WS-Reason-Text
015480         WHEN 2
015490              STRING "Weekly expiry detected for "
015500                     WS-Far-Match-Entry (1) ", " WS-Far-Match-Entry (2)
015510                     "." DELIMITED BY SIZE INTO WS-Reason-Text
015520         WHEN OTHER
015530              STRING "Weekly expiry detected for "
015540                     WS-Far-Match-Entry (1) ", " WS-Far-Match-Entry (2)
015550                     ", " WS-Far-Match-Entry (3) "."
015560                     DELIMITED BY SIZE INTO WS-Reason-Text
015570     END-EVALUATE.
015580*
015590 ZZ0971-Exit.  EXIT.
015600*
015610 BB061-Safety-Far-OTM.
015620*
015630     MOVE     "N" TO WS-Far-Ref-Present.
015640     IF       WS-Far-Any = "Y"
015650              MOVE "Weekly expiry within the safety window - see"
015660                  & " the block reason above."
015670                  TO WS-Reason-Text
015680              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit.
015690     IF       WS-Underlying-Present = "Y"
015700              MOVE WS-Underlying-Value TO WS-Far-Ref-Price
015710              MOVE "Y" TO WS-Far-Ref-Present
015720     ELSE
015730         IF   FTR-ATM-Strike-Present = "Y"
015740              MOVE FTR-ATM-Strike TO WS-Far-Ref-Price
015750              MOVE "Y" TO WS-Far-Ref-Present.
015760     IF       WS-Far-Ref-Present = "N"
015770              MOVE "No spot price or ATM strike available to judge"
015780                  & " how far out-of-the-money these strikes are."
015790                  TO WS-Reason-Text
015800              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit
015810              GO TO BB061-Exit.
015820     MOVE     ZERO TO WS-Far-Max-Pct.
015830     MOVE     "N"  TO WS-Far-Any.
015840     PERFORM  BB0611-Check-One-Far-Strike THRU BB0611-Exit
015850              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > WS-Row-Count.
015860     IF       WS-Far-Any = "Y"
015870              MOVE WS-Far-Max-Strike TO WS-Far-Max-Strike-Ed
015880              MOVE WS-Far-Max-Pct    TO WS-Far-Max-Pct-Ed
015890              STRING "Furthest strike " WS-Far-Max-Strike-Ed " is "
015900                     WS-Far-Max-Pct-Ed "% OTM - may expire worthless."
015910                     DELIMITED BY SIZE INTO WS-Reason-Text
015920              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit.
015930*
015940 BB061-Exit.  EXIT.
015950*
015960 BB0611-Check-One-Far-Strike.
015970*
015980     IF       WST-Strike-Price (WS-Ix) > WS-Far-Ref-Price
015990              COMPUTE WS-Distance-Pct ROUNDED =
016000                      ((WST-Strike-Price (WS-Ix) - WS-Far-Ref-Price) /
016010                       WS-Far-Ref-Price) * 100
016020     ELSE
016030              COMPUTE WS-Distance-Pct ROUNDED =
016040                      ((WS-Far-Ref-Price - WST-Strike-Price (WS-Ix)) /
016050                       WS-Far-Ref-Price) * 100.
016060     IF       WS-Distance-Pct > OC-PR1-Far-OTM-Percent
016070              MOVE "Y" TO WS-Far-Any
016080              IF  WS-Distance-Pct > WS-Far-Max-Pct
016090                  MOVE WS-Distance-Pct TO WS-Far-Max-Pct
016100                  MOVE WST-Strike-Price (WS-Ix) TO WS-Far-Max-Strike.
016110*
016120 BB0611-Exit. EXIT.
016130*
016140 BB062-Safety-IV-Levels.
016150*
016160     MOVE     ZERO TO WS-IV-Total WS-IV-Count.
016170     MOVE     99.99 TO WS-IV-Min.
016180     PERFORM  BB0621-Pool-One-IV THRU BB0621-Exit
016190              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > WS-Row-Count.
016200     IF       WS-IV-Count = ZERO
016210              MOVE "IV data not available for this snapshot."
016220                  TO WS-Reason-Text
016230              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit
016240              GO TO BB062-Exit.
016250     COMPUTE  WS-IV-Avg ROUNDED = WS-IV-Total / WS-IV-Count.
016260     IF       WS-IV-Min < OC-PR1-Low-IV-Percent
016270              MOVE "Very low IV detected - trading is blocked for"
016280                  & " beginners."
016290                  TO WS-Reason-Text
016300              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit
016310              MOVE "Y" TO SFY-Blocked
016320              IF  SFY-Block-Reason = SPACES
016330                  MOVE "Very low IV detected" TO SFY-Block-Reason
016340              END-IF
016350     ELSE
016360         IF   WS-IV-Avg < OC-PR1-Avg-IV-Percent
016370              MOVE "Average implied volatility is on the low side -"
016380                  & " option premiums may be underpriced."
016390                  TO WS-Reason-Text
016400              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit.
016410     IF       WS-IV-Avg < OC-PR1-Avg-IV-Percent
016420              MOVE "Falling IV risk - option values can erode even"
016430                  & " if the index moves your way."
016440                  TO WS-Reason-Text
016450              PERFORM ZZ097-Add-Warning THRU ZZ097-Exit.
016460*
016470 BB062-Exit.  EXIT.
016480*
016490 BB0621-Pool-One-IV.
016500*
016510     IF       WST-Call-Present (WS-Ix) = "Y"
016520              ADD 1 TO WS-IV-Count
016530              ADD WST-Call-IV (WS-Ix) TO WS-IV-Total
016540              IF  WST-Call-IV (WS-Ix) < WS-IV-Min
016550                  MOVE WST-Call-IV (WS-Ix) TO WS-IV-Min.
016560     IF       WST-Put-Present (WS-Ix) = "Y"
016570              ADD 1 TO WS-IV-Count
016580              ADD WST-Put-IV (WS-Ix) TO WS-IV-Total
016590              IF  WST-Put-IV (WS-Ix) < WS-IV-Min
016600                  MOVE WST-Put-IV (WS-Ix) TO WS-IV-Min.
016610*
016620 BB0621-Exit. EXIT.
016630*
016640 ZZ097-Add-Warning.
016650*
016660     IF       SFY-Warning-Count < 10
016670              ADD 1 TO SFY-Warning-Count
016680              MOVE WS-Reason-Text
016690                   TO SFY-Warning-Line (SFY-Warning-Count).
016700*
016710 ZZ097-Exit.  EXIT.
016720*
016730 BB065-Safety-Combine.
016740*
016750     IF       SFY-Blocked = "Y"
016760              MOVE "N" TO SFY-Is-Safe
016770     ELSE
016780              MOVE "Y" TO SFY-Is-Safe.
016790*
016800 BB065-Exit.  EXIT.
016810*
016820*****************************************************************
016830* Explainer - BB070 thru BB074.                                 *
016840*****************************************************************
016850*
016860 BB070-Explain-Bias.
016870*
016880     EVALUATE SCR-Category
016890         WHEN "STRONG BULLISH"
016900              MOVE "The option chain shows a strongly bullish market"
016910                  & " structure."
016920                  TO EXP-Bias-Sentence
016930         WHEN "MILD BULLISH"
016940              MOVE "The option chain shows a mildly bullish market"
016950                  & " structure."
016960                  TO EXP-Bias-Sentence
016970         WHEN "NEUTRAL"
016980              MOVE "The option chain shows a neutral, sideways market"
016990                  & " structure."
017000                  TO EXP-Bias-Sentence
017010         WHEN "MILD BEARISH"
017020              MOVE "The option chain shows a mildly bearish market"
017030                  & " structure."
017040                  TO EXP-Bias-Sentence
017050         WHEN "STRONG BEARISH"
017060              MOVE "The option chain shows a strongly bearish market"
017070                  & " structure."
017080                  TO EXP-Bias-Sentence
017090         WHEN OTHER
017100              EVALUATE EVL-Market-Bias
017110                  WHEN "BULLISH"
017120                       MOVE "Overall the signals lean bullish."
017130                            TO EXP-Bias-Sentence
017140                  WHEN "BEARISH"
017150                       MOVE "Overall the signals lean bearish."
017160                            TO EXP-Bias-Sentence
017170                  WHEN "SIDEWAYS"
017180                       MOVE "Overall the signals are sideways and"
017190                           & " unclear."
017200                            TO EXP-Bias-Sentence
017210                  WHEN OTHER
017220                       MOVE "There is not enough signal today to"
017230                           & " call a market bias."
017240                            TO EXP-Bias-Sentence
017250              END-EVALUATE
017260     END-EVALUATE.
017270*
017280 BB070-Exit.  EXIT.
017290*
017300 BB071-Explain-Action.
017310*
017320     IF       SFY-Blocked = "Y"
017330              MOVE "Trading is not recommended today - see the"
017340                  & " safety warnings below."
017350                  TO EXP-Action-Sentence
017360              GO TO BB071-Exit.
017370     EVALUATE EVL-Trade-Recommendation
017380         WHEN "CALL"
017390              EVALUATE TRUE
017400                  WHEN EVL-Confidence-Score >= 0.7
017410                       AND EVL-Risk-Level = "LOW"
017420                       MOVE "A relatively strong case for buying calls"
017430                           & " today."
017440                            TO EXP-Action-Sentence
017450                  WHEN EVL-Confidence-Score >= 0.5
017460                       MOVE "A moderate case for calls - consider a"
017470                           & " smaller position size."
017480                            TO EXP-Action-Sentence
017490                  WHEN OTHER
017500                       MOVE "A weak case for calls - not strongly"
017510                           & " recommended."
017520                            TO EXP-Action-Sentence
017530              END-EVALUATE
017540         WHEN "PUT"
017550              EVALUATE TRUE
017560                  WHEN EVL-Confidence-Score >= 0.7
017570                       AND EVL-Risk-Level = "LOW"
017580                       MOVE "A relatively strong case for buying puts"
017590                           & " today."
017600                            TO EXP-Action-Sentence
017610                  WHEN EVL-Confidence-Score >= 0.5
017620                       MOVE "A moderate case for puts - consider a"
017630                           & " smaller position size."
017640                            TO EXP-Action-Sentence
017650                  WHEN OTHER
017660                       MOVE "A weak case for puts - not strongly"
017670                           & " recommended."
017680                            TO EXP-Action-Sentence
017690              END-EVALUATE
017700         WHEN OTHER
017710              MOVE "No trade is recommended today."
017720                   TO EXP-Action-Sentence
017730     END-EVALUATE.
017740*
017750 BB071-Exit.  EXIT.
017760*
017770 BB072-Explain-Why.
017780*
017790     MOVE     ZERO TO EXP-Why-Count.
017800     EVALUATE TRUE
017810         WHEN EVL-Confidence-Score >= 0.7
017820              MOVE "High confidence signal"
017830                   TO WS-Reason-Text
017840         WHEN EVL-Confidence-Score >= 0.5
017850              MOVE "Moderate confidence signal"
017860                   TO WS-Reason-Text
017870         WHEN OTHER
017880              MOVE "Low confidence signal"
017890                   TO WS-Reason-Text
017900     END-EVALUATE.
017910     PERFORM  ZZ098-Add-Why-Bullet THRU ZZ098-Exit.
017920     PERFORM  BB073-Explain-Risk THRU BB073-Exit.
017930     PERFORM  BB0721-Rule-Bullet THRU BB0721-Exit
017940              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 4.
017950     IF       WS-Abs-Out >= 0.6
017960              MOVE "Strong overall signal strength"
017970                   TO WS-Reason-Text
017980              PERFORM ZZ098-Add-Why-Bullet THRU ZZ098-Exit
017990     ELSE
018000         IF   WS-Abs-Out >= 0.3
018010              MOVE "Moderate overall signal strength"
018020                   TO WS-Reason-Text
018030              PERFORM ZZ098-Add-Why-Bullet THRU ZZ098-Exit.
018040*
018050 BB072-Exit.  EXIT.
018060*
018070* |Overall-Signal| is still sitting in WS-Abs-Out from BB048's
018080* call to ZZ093 earlier this day's processing - re-used here rather
018090* than recomputed, the way BB046 leaned on BB045's own ZZ093 call.
018100*
018110 BB0721-Rule-Bullet.
018120*
018130     IF       RUL-Triggered (WS-Ix) NOT = "Y"
018140              GO TO BB0721-Exit.
018150     MOVE     RUL-Signal (WS-Ix) TO WS-Abs-In.
018160     PERFORM  ZZ093-Abs-Value THRU ZZ093-Exit.
018170     IF       WS-Abs-Out NOT > 0.1
018180              GO TO BB0721-Exit.
018190     EVALUATE WS-Ix
018200         WHEN 1
018210              IF  RUL-Signal (1) > ZERO
018220                  MOVE "Put-call ratio favours the bullish side"
018230                       TO WS-Reason-Text
018240              ELSE
018250                  MOVE "Put-call ratio favours the bearish side"
018260                       TO WS-Reason-Text
018270              END-IF
018280         WHEN 2
018290              EVALUATE FTR-Buildup-Type
018300                  WHEN "LONG"
018310                       MOVE "Long buildup across both option sides"
018320                            TO WS-Reason-Text
018330                  WHEN "SHORT"
018340                       MOVE "Short buildup across both option sides"
018350                            TO WS-Reason-Text
018360                  WHEN OTHER
018370                       MOVE "Open-interest buildup is unwinding"
018380                            TO WS-Reason-Text
018390              END-EVALUATE
018400         WHEN 3
018410              IF  RUL-Signal (3) > ZERO
018420                  MOVE "Max open interest sits nearer support"
018430                       TO WS-Reason-Text
018440              ELSE
018450                  MOVE "Max open interest sits nearer resistance"
018460                       TO WS-Reason-Text
018470              END-IF
018480         WHEN 4
018490              IF  RUL-Signal (4) > ZERO
018500                  MOVE "Price trading close to a support level"
018510                       TO WS-Reason-Text
018520              ELSE
018530                  MOVE "Price trading close to a resistance level"
018540                       TO WS-Reason-Text
018550              END-IF
018560     END-EVALUATE.
018570     PERFORM  ZZ098-Add-Why-Bullet THRU ZZ098-Exit.
018580*
018590 BB0721-Exit. EXIT.
018600*
018610 ZZ098-Add-Why-Bullet.
018620*
018630     IF       EXP-Why-Count < 8
018640              ADD 1 TO EXP-Why-Count
018650              MOVE WS-Reason-Text TO EXP-Why-Line (EXP-Why-Count).
018660*
018670 ZZ098-Exit.  EXIT.
018680*
018690 BB073-Explain-Risk.
018700*
018710     IF       SFY-Blocked = "Y"
018720              MOVE "HIGH RISK - trading is blocked today, see the"
018730                  & " safety warnings below."
018740                   TO EXP-Risk-Sentence
018750              GO TO BB073-Exit.
018760     IF       EVL-Risk-Reason-Count > ZERO
018770              EVALUATE EVL-Risk-Level
018780                  WHEN "HIGH"
018790                       MOVE "HIGH RISK - risk factors are present,"
018800                           & " trade carefully if at all."
018810                            TO EXP-Risk-Sentence
018820                  WHEN OTHER
018830                       MOVE "MEDIUM RISK - some risk factors are"
018840                           & " present."
018850                            TO EXP-Risk-Sentence
018860              END-EVALUATE
018870              GO TO BB073-Exit.
018880     EVALUATE EVL-Risk-Level
018890         WHEN "HIGH"
018900              MOVE "HIGH RISK - trade with extra caution."
018910                   TO EXP-Risk-Sentence
018920         WHEN "LOW"
018930              MOVE "LOW RISK - a comparatively clean setup today."
018940                   TO EXP-Risk-Sentence
018950         WHEN OTHER
018960              MOVE "MEDIUM RISK - an ordinary amount of caution is"
018970                  & " warranted."
018980                   TO EXP-Risk-Sentence
018990     END-EVALUATE.
019000*
019010 BB073-Exit.  EXIT.
019020*
019030 BB074-Explain-Wrong.
019040*
019050     MOVE     ZERO TO EXP-Wrong-Count.
019060     MOVE     "Options can expire worthless, losing the full"
019070         & " premium paid."
019080              TO WS-Reason-Text.
019090     PERFORM  ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019100     MOVE     "Time decay works against option buyers every day"
019110         & " that passes."
019120              TO WS-Reason-Text.
019130     PERFORM  ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019140     IF       EVL-Confidence-Score < 0.5
019150              MOVE "Confidence in today's signal is low."
019160                   TO WS-Reason-Text
019170              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019180     IF       EVL-Risk-Level = "HIGH"
019190              MOVE "Risk conditions today are elevated."
019200                   TO WS-Reason-Text
019210              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019220     PERFORM  BB0741-Reason-Bullet THRU BB0741-Exit
019230              VARYING WS-Ix FROM 1 BY 1
019240              UNTIL WS-Ix > EVL-Risk-Reason-Count.
019250     IF       SFY-Blocked = "Y" AND SFY-Block-Reason (1:6) = "Weekly"
019260              MOVE "A weekly expiry is close - these contracts can"
019270                  & " swing wildly in price."
019280                   TO WS-Reason-Text
019290              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019300     IF       SFY-Blocked = "Y" AND SFY-Block-Reason (1:4) = "Very"
019310              MOVE "Implied volatility is very low - premiums may"
019320                  & " not move much even if you are right."
019330                   TO WS-Reason-Text
019340              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019350     IF       WS-Far-Any = "Y"
019360              MOVE "Some strikes traded are far out-of-the-money"
019370                  & " and likely to expire worthless."
019380                   TO WS-Reason-Text
019390              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019400     IF       EVL-Trade-Recommendation = "CALL"
019410              MOVE "A call loses its full premium if the index"
019420                  & " fails to rise enough before expiry."
019430                   TO WS-Reason-Text
019440              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit
019450     ELSE
019460         IF   EVL-Trade-Recommendation = "PUT"
019470              MOVE "A put loses its full premium if the index"
019480                  & " fails to fall enough before expiry."
019490                   TO WS-Reason-Text
019500              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019510*
019520 BB074-Exit.  EXIT.
019530*
019540 BB0741-Reason-Bullet.
019550*
019560     MOVE     ZERO TO WS-Missing-Tally.
019570     INSPECT  WS-Risk-Reasons (WS-Ix) TALLYING WS-Missing-Tally
019580              FOR ALL "extreme".
019590     IF       WS-Missing-Tally > ZERO
019600              MOVE "Extreme conditions are present in today's data."
019610                   TO WS-Reason-Text
019620              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit
019630     ELSE
019640         MOVE ZERO TO WS-Missing-Tally
019650         INSPECT WS-Risk-Reasons (WS-Ix) TALLYING WS-Missing-Tally
019660                 FOR ALL "missing"
019670         IF   WS-Missing-Tally > ZERO
019680              MOVE "Some input data is incomplete today."
019690                   TO WS-Reason-Text
019700              PERFORM ZZ099-Add-Wrong-Bullet THRU ZZ099-Exit.
019710*
019720 BB0741-Exit. EXIT.
019730*
019740 ZZ099-Add-Wrong-Bullet.
019750*
019760     IF       EXP-Wrong-Count < 8
019770              ADD 1 TO EXP-Wrong-Count
019780              MOVE WS-Reason-Text TO EXP-Wrong-Line (EXP-Wrong-Count).
019790*
019800 ZZ099-Exit.  EXIT.
019810*
019820*****************************************************************
019830* Analysis print block - BB080.                                 *
019840*****************************************************************
019850*
019860 BB080-Print-Day-Block.
019870*
019880     MOVE     SPACES TO WS-Line-1.
019890     STRING   "NIFTY OPTION CHAIN ANALYSIS - " WS-Snap-Date
019900              DELIMITED BY SIZE INTO WS-Line-1.
019910     WRITE    WS-Print-Rec FROM WS-Line-1 AFTER ADVANCING TOP-OF-FORM.
019920     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
019930     MOVE     "SPOT PRICE:" TO WS-L2-Label.
019940     IF       WS-Underlying-Present = "Y"
019950              MOVE WS-Underlying-Value TO WS-TL-Strike
019960              MOVE WS-TL-Strike TO WS-L2-Rest
019970     ELSE
019980              MOVE "NOT AVAILABLE" TO WS-L2-Rest.
019990     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 2.
020000     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
020010     MOVE     "BUILD-UP TYPE:" TO WS-L2-Label.
020020     MOVE     FTR-Buildup-Type TO WS-L2-Rest.
020030     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020040     PERFORM  BB081-Print-One-Rule THRU BB081-Exit
020050              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 4.
020060     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
020070     MOVE     "MARKET BIAS:" TO WS-L2-Label.
020080     STRING   EVL-Market-Bias " - RECOMMEND " EVL-Trade-Recommendation
020090              DELIMITED BY SIZE INTO WS-L2-Rest.
020100     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 2.
020110     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
020120     MOVE     "RISK LEVEL:" TO WS-L2-Label.
020130     STRING   EVL-Risk-Level " - SCORE CATEGORY " SCR-Category
020140              DELIMITED BY SIZE INTO WS-L2-Rest.
020150     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020160     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
020170     IF       SFY-Blocked = "Y"
020180              MOVE "SAFETY:" TO WS-L2-Label
020190              MOVE SFY-Block-Reason TO WS-L2-Rest
020200              WRITE WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020210     PERFORM  BB082-Print-One-Warning THRU BB082-Exit
020220              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > SFY-Warning-Count.
020230     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
020240     MOVE     "- " TO WS-L2-Label.
020250     MOVE     EXP-Bias-Sentence TO WS-L2-Rest.
020260     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020270     MOVE     EXP-Action-Sentence TO WS-L2-Rest.
020280     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020290     MOVE     EXP-Risk-Sentence TO WS-L2-Rest.
020300     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020310     PERFORM  BB083-Print-One-Why THRU BB083-Exit
020320              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > EXP-Why-Count.
020330     PERFORM  BB084-Print-One-Wrong THRU BB084-Exit
020340              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > EXP-Wrong-Count.
020350*
020360 BB080-Exit.  EXIT.
020370*
020380 BB081-Print-One-Rule.
020390*
020400     MOVE     SPACES TO WS-Line-3.
020410     MOVE     RUL-Name (WS-Ix)   TO WS-L3-Name.
020420     MOVE     RUL-Signal (WS-Ix) TO WS-L3-Signal.
020430     MOVE     RUL-Triggered (WS-Ix) TO WS-L3-Trig.
020440     MOVE     RUL-Explanation (WS-Ix) TO WS-L3-Expl.
020450     WRITE    WS-Print-Rec FROM WS-Line-3 AFTER ADVANCING 1.
020460*
020470 BB081-Exit.  EXIT.
020480*
020490 BB082-Print-One-Warning.
020500*
020510     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
020520     MOVE     "WARNING:" TO WS-L2-Label.
020530     MOVE     SFY-Warning-Line (WS-Ix) TO WS-L2-Rest.
020540     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020550*
020560 BB082-Exit.  EXIT.
020570*
020580 BB083-Print-One-Why.
020590*
020600     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
020610     MOVE     "- " TO WS-L2-Label.
020620     MOVE     EXP-Why-Line (WS-Ix) TO WS-L2-Rest.
020630     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020640*
020650 BB083-Exit.  EXIT.
020660*
020670 BB084-Print-One-Wrong.
020680*
020690     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
020700     MOVE     "- " TO WS-L2-Label.
020710     MOVE     EXP-Wrong-Line (WS-Ix) TO WS-L2-Rest.
020720     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
020730*
020740 BB084-Exit.  EXIT.
020750*
020760*****************************************************************
020770* Backtester - BB090 thru BB096, ZZ090.                          *
020780*****************************************************************
020790*
020800 BB090-Backtest-Close-Trades.
020810*
020820     IF       WS-Underlying-Present = "Y"
020830              MOVE WS-Underlying-Value TO WS-Today-Spot
020840              MOVE "Y" TO WS-Today-Spot-Present
020850     ELSE
020860              MOVE "N" TO WS-Today-Spot-Present.
020870     PERFORM  BB0901-Close-One-Trade THRU BB0901-Exit
020880              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 20.
020890*
020900 BB090-Exit.  EXIT.
020910*
020920 BB0901-Close-One-Trade.
020930*
020940     IF       OTR-In-Use (WS-Ix) NOT = "Y"
020950              GO TO BB0901-Exit.
020960     IF       WS-Today-Spot-Present = "Y"
020970              MOVE WS-Today-Spot TO TRD-Underlying-Exit
020980     ELSE
020990              MOVE OTR-Underlying-Entry (WS-Ix) TO TRD-Underlying-Exit.
021000     MOVE     OTR-Option-Type (WS-Ix)    TO TRD-Option-Type.
021010     MOVE     OTR-Strike-Price (WS-Ix)   TO TRD-Strike-Price.
021020     MOVE     OTR-Entry-Price (WS-Ix)    TO TRD-Entry-Price.
021030     MOVE     OTR-Entry-Date (WS-Ix)     TO TRD-Entry-Date.
021040     MOVE     OTR-Underlying-Entry (WS-Ix) TO TRD-Underlying-Entry.
021050     MOVE     OTR-Quantity (WS-Ix)       TO TRD-Quantity.
021060     MOVE     WS-Snap-Date               TO TRD-Exit-Date.
021070     PERFORM  ZZ090-Backtest-Exit-Model THRU ZZ090-Exit.
021080     MOVE     "CLOSED" TO TRD-Status.
021090     WRITE    OC-Trade-Record.
021100     ADD      TRD-Pnl TO WS-Capital WS-Trade-Total-Pnl.
021110     MOVE     "N" TO OTR-In-Use (WS-Ix).
021120     SUBTRACT 1 FROM WS-Open-Trade-Count.
021130*
021140 BB0901-Exit. EXIT.
021150*
021160* Intrinsic-value exit model - CE gains when the index finishes
021170* above the strike, PE when it finishes below; a stop-loss or
021180* target cap on the provisional percentage overrides the raw
021190* intrinsic value at exit, matching the simulator's beginner-
021200* friendly risk caps rather than letting a trade run unbounded.
021210*
021220 ZZ090-Backtest-Exit-Model.
021230*
021240     IF       TRD-Option-Type = "CE"
021250              IF  TRD-Underlying-Exit > TRD-Strike-Price
021260                  COMPUTE WS-Abs-In =
021270                          TRD-Underlying-Exit - TRD-Strike-Price
021280              ELSE
021290                  MOVE ZERO TO WS-Abs-In
021300              END-IF
021310     ELSE
021320              IF  TRD-Strike-Price > TRD-Underlying-Exit
021330                  COMPUTE WS-Abs-In =
021340                          TRD-Strike-Price - TRD-Underlying-Exit
021350              ELSE
021360                  MOVE ZERO TO WS-Abs-In
021370              END-IF.
021380     IF       TRD-Entry-Price > ZERO
021390              COMPUTE WS-Clamp-Value ROUNDED =
021400                      (WS-Abs-In - TRD-Entry-Price) / TRD-Entry-Price
021410     ELSE
021420              MOVE ZERO TO WS-Clamp-Value.
021430     EVALUATE TRUE
021440         WHEN WS-Clamp-Value <= (ZERO - OC-PR1-Stop-Loss-Fraction)
021450              COMPUTE TRD-Exit-Price ROUNDED =
021460                      TRD-Entry-Price * (1 - OC-PR1-Stop-Loss-Fraction)
021470              MOVE "SL"     TO TRD-Exit-Reason
021480         WHEN WS-Clamp-Value >= OC-PR1-Target-Fraction
021490              COMPUTE TRD-Exit-Price ROUNDED =
021500                      TRD-Entry-Price * (1 + OC-PR1-Target-Fraction)
021510              MOVE "TARGET" TO TRD-Exit-Reason
021520         WHEN OTHER
021530              MOVE WS-Abs-In TO TRD-Exit-Price
021540              MOVE "MANUAL"  TO TRD-Exit-Reason
021550     END-EVALUATE.
021560     COMPUTE  TRD-Pnl ROUNDED =
021570              (TRD-Exit-Price - TRD-Entry-Price) * TRD-Quantity.
021580     IF       TRD-Entry-Price > ZERO
021590              COMPUTE TRD-Pnl-Percent ROUNDED =
021600                      (TRD-Exit-Price - TRD-Entry-Price) / TRD-Entry-Price
021610     ELSE
021620              MOVE ZERO TO TRD-Pnl-Percent.
021630*
021640 ZZ090-Exit.  EXIT.
021650*
021660* Opens at most one new ATM trade a day, only when there is still
021670* room under Max-Open-Trades, today calls for CALL or PUT, and the
021680* ATM strike's own premium on the recommended side is known and
021690* affordable - a day failing any of those checks opens nothing.
021700*
021710 BB091-Backtest-Open-Trade.
021720*
021730     IF       WS-Open-Trade-Count >= OC-PR1-Max-Open-Trades
021740              GO TO BB091-Exit.
021750     IF       EVL-Trade-Recommendation NOT = "CALL"
021760              AND EVL-Trade-Recommendation NOT = "PUT"
021770              GO TO BB091-Exit.
021780     IF       WS-Underlying-Present = "N"
021790              OR FTR-ATM-Strike-Present = "N"
021800              GO TO BB091-Exit.
021810     MOVE     "N" TO WS-Entry-Found.
021820     PERFORM  BB0911-Find-ATM-Row THRU BB0911-Exit
021830              VARYING WS-Jx FROM 1 BY 1 UNTIL WS-Jx > WS-Row-Count.
021840     IF       WS-Entry-Found NOT = "Y" OR WS-Entry-Premium NOT > ZERO
021850              GO TO BB091-Exit.
021860     IF       WS-Capital < (WS-Entry-Premium * OC-PR1-Trade-Quantity)
021870              GO TO BB091-Exit.
021880     MOVE     "N" TO WS-Slot-Opened.
021890     PERFORM  BB0912-Open-One-Slot THRU BB0912-Exit
021900              VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 20
021910                 OR WS-Slot-Opened = "Y".
021920*
021930 BB091-Exit.  EXIT.
021940*
021950 BB0911-Find-ATM-Row.
021960*
021970     IF       WST-Strike-Price (WS-Jx) = FTR-ATM-Strike
021980              MOVE "Y" TO WS-Entry-Found
021990              IF  EVL-Trade-Recommendation = "CALL"
022000                  MOVE WST-Call-Last-Price (WS-Jx) TO WS-Entry-Premium
022010              ELSE
022020                  MOVE WST-Put-Last-Price (WS-Jx)  TO WS-Entry-Premium.
022030*
022040 BB0911-Exit. EXIT.
022050*
022060 BB0912-Open-One-Slot.
022070*
022080     IF       OTR-In-Use (WS-Ix) = "Y"
022090              GO TO BB0912-Exit.
022100     MOVE     "Y" TO OTR-In-Use (WS-Ix).
022110     IF       EVL-Trade-Recommendation = "CALL"
022120              MOVE "CE" TO OTR-Option-Type (WS-Ix)
022130     ELSE
022140              MOVE "PE" TO OTR-Option-Type (WS-Ix).
022150     MOVE     FTR-ATM-Strike       TO OTR-Strike-Price (WS-Ix).
022160     MOVE     WS-Entry-Premium     TO OTR-Entry-Price (WS-Ix).
022170     MOVE     WS-Snap-Date         TO OTR-Entry-Date (WS-Ix).
022180     MOVE     WS-Underlying-Value  TO OTR-Underlying-Entry (WS-Ix).
022190     MOVE     OC-PR1-Trade-Quantity TO OTR-Quantity (WS-Ix).
022200     ADD      1 TO WS-Open-Trade-Count.
022210     SUBTRACT WS-Entry-Premium FROM WS-Capital.
022220     MOVE     "Y" TO WS-Slot-Opened.
022230*
022240 BB0912-Exit. EXIT.
022250*
022260 BB092-Backtest-Equity-Line.
022270*
022280     MOVE     WS-Snap-Date        TO EQC-Equity-Date.
022290     MOVE     WS-Capital          TO EQC-Equity.
022300     MOVE     WS-Open-Trade-Count TO EQC-Open-Trades.
022310     WRITE    OC-Equity-Record.
022320     IF       WS-Capital > WS-Peak-Equity
022330              MOVE WS-Capital TO WS-Peak-Equity.
022340     IF       WS-Peak-Equity > ZERO
022350              COMPUTE WS-Drawdown-Pct ROUNDED =
022360                      (WS-Capital - WS-Peak-Equity) / WS-Peak-Equity
022370              IF  WS-Drawdown-Pct < WS-Running-Min-Drawdown
022380                  MOVE WS-Drawdown-Pct TO WS-Running-Min-Drawdown.
022390*
022400 BB092-Exit.  EXIT.
022410*
022420* End-of-run statistics, re-reading OCTRADE (already closed after
022430* output) rather than holding every trade in memory all run - the
022440* same technique the year-end payroll step uses to re-read the
022450* check file for the final register instead of an in-memory array.
022460*
022470 BB095-Backtest-Statistics.
022480*
022490     MOVE     WS-Capital    TO STA-Final-Capital.
022500     MOVE     ZERO TO STA-Total-Trades STA-Winners STA-Losers
022510                       STA-Total-Pnl WS-Winner-Total WS-Loser-Total.
022520     OPEN     INPUT OC-Trade-File.
022530     PERFORM  BB0951-Read-One-Trade THRU BB0951-Exit
022540              UNTIL OC-Trade-Status = "10".
022550     CLOSE    OC-Trade-File.
022560     IF       STA-Total-Trades = ZERO
022570              MOVE ZERO TO STA-Win-Rate-Pct
022580     ELSE
022590              COMPUTE STA-Win-Rate-Pct ROUNDED =
022600                      (STA-Winners / STA-Total-Trades) * 100.
022610     IF       STA-Winners = ZERO
022620              MOVE ZERO TO STA-Average-Win
022630     ELSE
022640              COMPUTE STA-Average-Win ROUNDED =
022650                      WS-Winner-Total / STA-Winners.
022660     IF       STA-Losers = ZERO
022670              MOVE ZERO TO STA-Average-Loss
022680     ELSE
022690              COMPUTE STA-Average-Loss ROUNDED =
022700                      WS-Loser-Total / STA-Losers.
022710     IF       STA-Average-Loss = ZERO
022720              MOVE ZERO TO STA-Profit-Factor
022730     ELSE
022740              COMPUTE WS-Abs-In ROUNDED =
022750                      STA-Average-Win / STA-Average-Loss
022760              PERFORM ZZ093-Abs-Value THRU ZZ093-Exit
022770              MOVE WS-Abs-Out TO STA-Profit-Factor.
022780     MOVE     WS-Running-Min-Drawdown TO STA-Max-Drawdown-Pct.
022790     IF       STA-Initial-Capital = ZERO
022800              MOVE ZERO TO STA-Total-Return-Pct
022810     ELSE
022820              COMPUTE STA-Total-Return-Pct ROUNDED =
022830                      ((STA-Final-Capital - STA-Initial-Capital) /
022840                       STA-Initial-Capital) * 100.
022850     PERFORM  BB0952-Print-Summary-Block THRU BB0952-Exit.
022860*
022870 BB095-Exit.  EXIT.
022880*
022890 BB0951-Read-One-Trade.
022900*
022910     READ     OC-Trade-File
022920              AT END
022930                       MOVE "10" TO OC-Trade-Status
022940                       GO TO BB0951-Exit.
022950     IF       TRD-Status NOT = "CLOSED"
022960              GO TO BB0951-Exit.
022970     ADD      1 TO STA-Total-Trades.
022980     ADD      TRD-Pnl TO STA-Total-Pnl.
022990     IF       TRD-Pnl > ZERO
023000              ADD 1 TO STA-Winners
023010              ADD TRD-Pnl TO WS-Winner-Total
023020     ELSE
023030         IF   TRD-Pnl NOT = ZERO
023040              ADD 1 TO STA-Losers
023050              ADD TRD-Pnl TO WS-Loser-Total.
023060*
023070 BB0951-Exit. EXIT.
023080*
023090 BB0952-Print-Summary-Block.
023100*
023110     MOVE     SPACES TO WS-Line-1.
023120     MOVE     "BACKTEST SUMMARY" TO WS-Line-1.
023130     WRITE    WS-Print-Rec FROM WS-Line-1 AFTER ADVANCING TOP-OF-FORM.
023140     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023150     MOVE     "INITIAL CAPITAL:" TO WS-L2-Label.
023160     MOVE     STA-Initial-Capital TO WS-TL-Pnl.
023170     MOVE     WS-TL-Pnl TO WS-L2-Rest.
023180     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 2.
023190     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023200     MOVE     "FINAL CAPITAL:" TO WS-L2-Label.
023210     MOVE     STA-Final-Capital TO WS-TL-Pnl.
023220     MOVE     WS-TL-Pnl TO WS-L2-Rest.
023230     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
023240     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023250     MOVE     "TOTAL RETURN PCT:" TO WS-L2-Label.
023260     MOVE     STA-Total-Return-Pct TO WS-TL-Pnl-Pct.
023270     MOVE     WS-TL-Pnl-Pct TO WS-L2-Rest.
023280     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
023290     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023300     MOVE     "TOTAL/WIN/LOSE TRD:" TO WS-L2-Label.
023310     MOVE     STA-Total-Trades TO WS-TL-Qty.
023320     MOVE     WS-TL-Qty TO WS-L2-Rest (1:4).
023330     MOVE     STA-Winners TO WS-TL-Qty.
023340     MOVE     WS-TL-Qty TO WS-L2-Rest (8:4).
023350     MOVE     STA-Losers TO WS-TL-Qty.
023360     MOVE     WS-TL-Qty TO WS-L2-Rest (15:4).
023370     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
023380     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023390     MOVE     "WIN RATE PCT:" TO WS-L2-Label.
023400     MOVE     STA-Win-Rate-Pct TO WS-TL-Pnl-Pct.
023410     MOVE     WS-TL-Pnl-Pct TO WS-L2-Rest.
023420     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
023430     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023440     MOVE     "TOTAL PNL:" TO WS-L2-Label.
023450     MOVE     STA-Total-Pnl TO WS-TL-Pnl.
023460     MOVE     WS-TL-Pnl TO WS-L2-Rest.
023470     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
023480     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023490     MOVE     "AVG WIN/LOSS:" TO WS-L2-Label.
023500     MOVE     STA-Average-Win TO WS-TL-Pnl.
023510     MOVE     WS-TL-Pnl TO WS-L2-Rest (1:12).
023520     MOVE     STA-Average-Loss TO WS-TL-Pnl.
023530     MOVE     WS-TL-Pnl TO WS-L2-Rest (15:12).
023540     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
023550     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023560     MOVE     "PROFIT FACTOR:" TO WS-L2-Label.
023570     MOVE     STA-Profit-Factor TO WS-TL-Pnl-Pct.
023580     MOVE     WS-TL-Pnl-Pct TO WS-L2-Rest.
023590     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 1.
023600     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
023610     MOVE     "MAX DRAWDOWN PCT:" TO WS-L2-Label.
023620     MOVE     STA-Max-Drawdown-Pct TO WS-TL-Pnl-Pct.
023630     MOVE     WS-TL-Pnl-Pct TO WS-L2-Rest.
023640     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 2.
023650*
023660 BB0952-Exit. EXIT.
023670*
023680* Trade register - re-reads OCTRADE a second time (it was just
023690* closed by BB095 after its own pass) purely to print the detail
023700* lines in entry order, with a grand-total PNL line at the end.
023710*
023720 BB096-Print-Trade-Register.
023730*
023740     MOVE     SPACES TO WS-Line-1.
023750     MOVE     "TRADE REGISTER" TO WS-Line-1.
023760     WRITE    WS-Print-Rec FROM WS-Line-1 AFTER ADVANCING TOP-OF-FORM.
023770     MOVE     ZERO TO WS-Trade-Total-Pnl.
023780     PERFORM  BB097-Print-One-Trade THRU BB097-Exit
023790              UNTIL OC-Trade-Status = "10".
023800     PERFORM  BB098-Print-Trade-Total THRU BB098-Exit.
023810*
023820 BB096-Exit.  EXIT.
023830*
023840* BB097 and BB098 below are both reached only through BB096's own
023850* nested PERFORMs above, never through the outer PERFORM that
023860* calls BB096 - that outer PERFORM is given BB096-Exit as its own
023870* THRU limit, so it cannot fall through into these and run them a
023880* second time.
023890*
023900 BB097-Print-One-Trade.
023910*
023920     READ     OC-Trade-File
023930              AT END
023940                       MOVE "10" TO OC-Trade-Status
023950                       GO TO BB097-Exit.
023960     IF       TRD-Status NOT = "CLOSED"
023970              GO TO BB097-Exit.
023980     MOVE     SPACES TO WS-Trade-Line.
023990     MOVE     TRD-Entry-Date TO WS-TL-Entry-Date.
024000     MOVE     TRD-Exit-Date  TO WS-TL-Exit-Date.
024010     MOVE     TRD-Option-Type TO WS-TL-Type.
024020     MOVE     TRD-Strike-Price TO WS-TL-Strike.
024030     MOVE     TRD-Entry-Price TO WS-TL-Entry-Px.
024040     MOVE     TRD-Exit-Price TO WS-TL-Exit-Px.
024050     MOVE     TRD-Quantity TO WS-TL-Qty.
024060     MOVE     TRD-Pnl TO WS-TL-Pnl.
024070     MOVE     TRD-Pnl-Percent TO WS-TL-Pnl-Pct.
024080     MOVE     TRD-Exit-Reason TO WS-TL-Reason.
024090     WRITE    WS-Print-Rec FROM WS-Trade-Line AFTER ADVANCING 1.
024100     ADD      TRD-Pnl TO WS-Trade-Total-Pnl.
024110*
024120 BB097-Exit.  EXIT.
024130*
024140* Grand-total PNL line, written once the register loop above has
024150* hit end of file.
024160*
024170 BB098-Print-Trade-Total.
024180*
024190     MOVE     SPACES TO WS-L2-Label WS-L2-Rest.
024200     MOVE     "GRAND TOTAL PNL:" TO WS-L2-Label.
024210     MOVE     WS-Trade-Total-Pnl TO WS-TL-Pnl.
024220     MOVE     WS-TL-Pnl TO WS-L2-Rest.
024230     WRITE    WS-Print-Rec FROM WS-Line-2 AFTER ADVANCING 2.
024240*
024250 BB098-Exit.  EXIT.
024260*
024270*****************************************************************
024280* General purpose helpers - ZZ091 thru ZZ093.                   *
024290*****************************************************************
024300*
024310* Clamps WS-Clamp-Value to the closed interval [-1,+1] - no
024320* intrinsic FUNCTION used, see STANDARDS.DOC Section 4.
024330*
024340 ZZ091-Clamp-Pm1.
024350*
024360     IF       WS-Clamp-Value > 1.0
024370              MOVE 1.0 TO WS-Clamp-Value.
024380     IF       WS-Clamp-Value < -1.0
024390              MOVE -1.0 TO WS-Clamp-Value.
024400*
024410 ZZ091-Exit.  EXIT.
024420*
024430* Clamps WS-Clamp-Value to the closed interval [0,1].
024440*
024450 ZZ092-Clamp-0-1.
024460*
024470     IF       WS-Clamp-Value > 1.0
024480              MOVE 1.0 TO WS-Clamp-Value.
024490     IF       WS-Clamp-Value < ZERO
024500              MOVE ZERO TO WS-Clamp-Value.
024510*
024520 ZZ092-Exit.  EXIT.
024530*
024540* WS-Abs-In in, |WS-Abs-In| out in WS-Abs-Out - no intrinsic
024550* FUNCTION ABS used, see STANDARDS.DOC Section 4.
024560*
024570 ZZ093-Abs-Value.
024580*
024590     IF       WS-Abs-In < ZERO
024600              COMPUTE WS-Abs-Out = ZERO - WS-Abs-In
024610     ELSE
024620              MOVE WS-Abs-In TO WS-Abs-Out.
024630*
024640 ZZ093-Exit.  EXIT.
024650*
024660 END PROGRAM OC010.
