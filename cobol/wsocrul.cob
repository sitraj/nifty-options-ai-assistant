000100*****************************************************************
000110*                                                                *
000120*              Record Definition For OC Rule Results             *
000130*         4 rules per snapshot, fixed order - PCR, OI            *
000140*       Buildup, Max OI, Supp/Resist - plus the combined          *
000150*                    Evaluation record.                            *
000160*                                                                *
000170*****************************************************************
000180*
000190* 08/11/25 pks - Created.                                         CHG0001
000200* 22/11/25 pks - Risk-Reason-Count split out of Evaluation so the CHG0002
000210*                explainer can size its loop without re-scanning
000220*                the warning text - ticket OC-013.
000230* 09/08/26 pks - 88-levels added to the Y/N bytes below - ticket  CHG0003
000240*                OC-026.
000250*
000260 01  OC-Rule-Results.
000270     03  RUL-Rule                OCCURS 4.
000280         05  RUL-Name             PIC X(24).
000290* RUL-Name is PCR RULE, OI BUILDUP RULE, MAX OI RULE or
000300* SUPPORT/RESISTANCE RULE, in that fixed order.
000310         05  RUL-Signal            PIC S9V9(4) COMP-3.
000320         05  RUL-Triggered          PIC X.
000330             88  RUL-Rule-Did-Trigger    VALUE "Y".
000340             88  RUL-Rule-Not-Triggered  VALUE "N".
000350         05  RUL-Explanation         PIC X(80).
000360*
000370 01  OC-Evaluation-Record.
000380     03  EVL-Market-Bias         PIC X(9).
000390* EVL-Market-Bias is BULLISH, BEARISH, SIDEWAYS or NO-TRADE.
000400     03  EVL-Overall-Signal      PIC S9V9(4)  COMP-3.
000410     03  EVL-Confidence-Score    PIC 9V9(4)   COMP-3.
000420     03  EVL-Risk-Level          PIC X(6).
000430* EVL-Risk-Level is LOW, MEDIUM or HIGH.
000440     03  EVL-Trade-Recommendation PIC X(8).
000450* EVL-Trade-Recommendation is CALL, PUT or NO TRADE.
000460     03  EVL-Risk-Warning        PIC X.
000470         88  EVL-Has-Risk-Warning    VALUE "Y".
000480         88  EVL-No-Risk-Warning     VALUE "N".
000490* EVL-Risk-Warning is Y or N.
000500     03  EVL-Risk-Reason-Count   PIC 9(2)     COMP.
000510     03  EVL-Recommend-Text      PIC X(80).
000520     03  FILLER                  PIC X(6).
000530*
