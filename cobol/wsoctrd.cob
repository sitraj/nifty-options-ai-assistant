000100*****************************************************************
000110*                                                                *
000120*                Record Definition For OC Trade File              *
000130*                Uses Trd-Strike-Price as detail key              *
000140*****************************************************************
000150* File size 92 bytes.
000160*
000170* 11/11/25 pks - Created.                                         CHG0001
000180* 23/11/25 pks - Pnl widened 9(7) -> 9(9), a single contract at   CHG0002
000190*                far OTM could still carry a 7-digit intrinsic
000200*                move once quantity > 1 - ticket OC-015.
000210* 09/08/26 rmb - 88-levels added to the Y/N byte below - ticket   CHG0003
000220*                OC-026.
000230*
000240 01  OC-Trade-Record.
000250     03  TRD-Entry-Date          PIC X(10).
000260     03  TRD-Exit-Date           PIC X(10).
000270     03  TRD-Option-Type         PIC XX.
000280* TRD-Option-Type is CE or PE.
000290     03  TRD-Strike-Price        PIC 9(7)V99    COMP-3.
000300     03  TRD-Entry-Price         PIC 9(7)V99    COMP-3.
000310     03  TRD-Exit-Price          PIC 9(7)V99    COMP-3.
000320     03  TRD-Quantity            PIC 9(4)       COMP.
000330     03  TRD-Underlying-Entry    PIC 9(7)V99    COMP-3.
000340     03  TRD-Underlying-Exit     PIC 9(7)V99    COMP-3.
000350     03  TRD-Pnl                 PIC S9(9)V99   COMP-3.
000360     03  TRD-Pnl-Percent         PIC S9(3)V9(4) COMP-3.
000370     03  TRD-Exit-Reason         PIC X(6).
000380* TRD-Exit-Reason is SL, TARGET or MANUAL.
000390     03  TRD-Status              PIC X(6).
000400* TRD-Status is CLOSED.
000410     03  FILLER                  PIC X(6).
000420*
000430 01  OC-Trade-Hdr-Record.
000440     03  TRH-Hdr-No              PIC 9(7)       VALUE ZERO.
000450     03  TRH-Trade-Count         PIC 9(4)       COMP.
000460     03  TRH-Total-Pnl           PIC S9(9)V99   COMP-3.
000470     03  TRH-First-Entry-Date    PIC X(10).
000480     03  TRH-Last-Exit-Date      PIC X(10).
000490     03  TRH-Register-Printed    PIC X.
000500         88  TRH-Register-Has-Printed    VALUE "Y".
000510         88  TRH-Register-Not-Printed    VALUE "N".
000520     03  FILLER                  PIC X(52).
000530*
