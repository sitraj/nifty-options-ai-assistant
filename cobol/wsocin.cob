000100*****************************************************************
000110*                                                                *
000120*              Record Definition For OC Chain File               *
000130*         Header then Strike-Count strikes follow it             *
000140*           Sequential file, one snapshot per day                *
000150*                                                                *
000160*****************************************************************
000170* Header rec  24 bytes.  Strike rec  79 bytes.
000180*
000190* 05/11/25 pks - Created.                                         CHG0001
000200* 21/11/25 pks - Expiry-Date widened 10 -> 11 to take the         CHG0002
000210*                "dd-mon-ccyy" form used by the exchange feed.
000220* 30/12/25 rmb - Call/Put-Present flags added, absent legs were   CHG0003
000230*                being read as zero OI with no way to tell them
000240*                from a genuinely flat strike - ticket OC-009.
000250* 09/08/26 pks - 88-levels added to the Y/N bytes below - ticket  CHG0004
000260*                OC-026.
000270*
000280 01  OC-Snap-Header-Record.
000290     03  OC-Snap-Date            PIC X(10).
000300* OC-Snap-Date is the business date, YYYY-MM-DD.
000310     03  OC-Underlying-Value     PIC 9(7)V99 COMP-3.
000320     03  OC-Underlying-Present   PIC X.
000330         88  OC-Underlying-Is-Present    VALUE "Y".
000340         88  OC-Underlying-Not-Present   VALUE "N".
000350     03  OC-Strike-Count         PIC 9(4)    COMP.
000360     03  FILLER                  PIC X(3).
000370*
000380 01  OC-Strike-In-Record.
000390     03  OCI-Strike-Price        PIC 9(7)V99   COMP-3.
000400     03  OCI-Call-OI             PIC S9(11)    COMP-3.
000410     03  OCI-Call-OI-Change      PIC S9(11)    COMP-3.
000420     03  OCI-Call-Volume         PIC S9(11)    COMP-3.
000430     03  OCI-Call-IV             PIC S9(3)V99  COMP-3.
000440     03  OCI-Call-Last-Price     PIC S9(7)V99  COMP-3.
000450     03  OCI-Put-OI              PIC S9(11)    COMP-3.
000460     03  OCI-Put-OI-Change       PIC S9(11)    COMP-3.
000470     03  OCI-Put-Volume          PIC S9(11)    COMP-3.
000480     03  OCI-Put-IV              PIC S9(3)V99  COMP-3.
000490     03  OCI-Put-Last-Price      PIC S9(7)V99  COMP-3.
000500     03  OCI-Call-Present        PIC X.
000510         88  OCI-Call-Leg-Present        VALUE "Y".
000520         88  OCI-Call-Leg-Absent         VALUE "N".
000530     03  OCI-Put-Present         PIC X.
000540         88  OCI-Put-Leg-Present         VALUE "Y".
000550         88  OCI-Put-Leg-Absent          VALUE "N".
000560     03  OCI-Expiry-Date         PIC X(11).
000570* OCI-Expiry-Date is dd-mon-ccyy, e.g. 25-JAN-2026.
000580     03  FILLER                  PIC X(2).
000590*
