000100*****************************************************************
000110*                                                                *
000120*               Record Definition For OC Safety Rec              *
000130*          One per snapshot plus its warning text lines -        *
000140*                    beginner-safety layer.                       *
000150*                                                                *
000160*****************************************************************
000170*
000180* 10/11/25 pks - Created.                                         CHG0001 
000190* 27/11/25 rmb - Warning-Line widened 60 -> 70, the weekly-expiry CHG0002 
000200*                line with several dates was truncating - ticket
000210*                OC-016.
000220* 09/08/26 pks - 88-levels added to the Y/N bytes below - ticket  CHG0003 
000230*                OC-026.
000240*
000250 01  OC-Safety-Record.
000260     03  SFY-Is-Safe                 PIC X.
000270         88  SFY-Day-Is-Safe             VALUE "Y".
000280         88  SFY-Day-Not-Safe             VALUE "N".
000290     03  SFY-Blocked                 PIC X.
000300         88  SFY-Day-Is-Blocked           VALUE "Y".
000310         88  SFY-Day-Not-Blocked           VALUE "N".
000320* SFY-Is-Safe and SFY-Blocked are Y or N.
000330     03  SFY-Block-Reason             PIC X(60).
000340     03  SFY-Warning-Count             PIC 9(2)   COMP.
000350     03  FILLER                        PIC X(8).
000360*
000370 01  OC-Safety-Warnings.
000380     03  SFY-Warning-Line             PIC X(70)  OCCURS 10.
000390*
