000100*****************************************************************
000110*                                                                *
000120*                 Option Chain Date Conversion                  *
000130*                                                                *
000140*****************************************************************
000150*
000160 IDENTIFICATION          DIVISION.
000170*================================
000180*
000190     PROGRAM-ID.         OC070.
000200*
000210*    AUTHOR.             P K Suri.
000220*
000230*    INSTALLATION.       Suri & Rao Quantitative Services Pvt Ltd.
000240*
000250*    DATE-WRITTEN.       04/11/1991.
000260*
000270*    DATE-COMPILED.
000280*
000290*    SECURITY.           Company confidential - see STANDARDS.DOC.
000300*
000310*    REMARKS.            Date Validation / Conversion for the NIFTY
000320*                         option-chain batch.  Converts the exchange
000330*                         feed's dd-mon-ccyy expiry text to a packed
000340*                         ccyymmdd date and computes the day count
000350*                         between two ccyymmdd dates, without use of
000360*                         any compiler intrinsic date FUNCTIONs, so
000370*                         that OC010 keeps running unchanged if this
000380*                         shop ever moves back to a pre-85 compiler.
000390*
000400*    CALLED MODULES.     None.
000410*
000420*    FUNCTIONS USED.     None - day count done by Julian day number,
000430*                         see ZZ030 below.
000440*
000450*    FILES USED.         None - CALLed subprogram only.
000460*
000470* CHANGES:
000480* 04/11/91 pks -        Created - lifted the julian-day arithmeticCHG0001
000490*                        of OC010 so both the expiry and the weekly
000500*                        report date math share one routine.
000510* 19/11/91 pks -    .01 Added month-name table lookup for the exchCHG0002
000520*                        feed's dd-mon-ccyy expiry text.
000530* 02/12/91 rmb -    .02 OC070-Valid added - a garbled month abbrevCHG0003
000540*                       was falling through to day 00 silently.
000550* 14/01/92 pks - 1.1.00 Y2K note - CCYY is already 4 digits througCHG0004
000560*                       nothing to change here for the year 2000.
000570* 09/03/94 pks -    .03 Leap-year term in ZZ030 double-checked agaCHG0005
000580*                       the 1992 and 1996 runs - correct for both.
000590* 17/06/97 rmb -    .04 Tidy - removed a spare WORKING-STORAGE 77 CHG0006
000600*                       over from testing.
000610* 11/02/99 pks - 1.2.00 Year-2000 sign-off - CCYYMMDD packed fieldCHG0007
000620*                       carry the century throughout, Julian routine
000630*                       re-proved for 01/01/2000 and 29/02/2000.
000640* 23/08/02 pks -    .05 OC070-Function 'D' now tolerates either daCHG0008
000650*                       argument being zero - returns Day-Diff zero.
000660* 30/05/07 rmb -    .06 Month table widened comment - table is BYTCHG0009
000670*                       not an array of PIC X(3), watch the REDEFINES.
000680* 14/02/13 pks - 1.3.00 Migrated build to GnuCOBOL - no source chaCHG0010
000690*                       needed, module is pure ANSC-74 style already.
000700* 09/01/26 pks -    .07 Added 2 redefines, ticket OC-021 - desk   CHG0011
000710*                       wanted a quick century/year break and a flat
000720*                       text view for the
000730*                       SNAPSHOT-DATE audit DISPLAYs, no new fields.
000740* 09/08/26 pks -    .08 ZZ030 was folding (Jul-M - 14) / 12 insideCHG0012
000750*                       the Term1/Term2/Term3 COMPUTEs, so COBOL's
000760*                       single final-store truncation never chopped
000770*                       that inner division the way the C algorithm
000780*                       this was ported from requires - gave a wrong
000790*                       Julian day, and a wrong ZZ020 day-diff, for
000800*                       any date where Jul-M - 14 wasn't a multiple of
000810*                       12.  Split it out via DIVIDE into its own
000820*                       WS-Jul-M-Term, likewise WS-Jul-Term3-Inner for
000830*                       Term3's inner /100 - ticket OC-027.
000840*
000850*************************************************************************
000860*
000870 ENVIRONMENT             DIVISION.
000880*================================
000890*
000900 CONFIGURATION           SECTION.
000910 SOURCE-COMPUTER.        GENERIC.
000920 OBJECT-COMPUTER.        GENERIC.
000930 SPECIAL-NAMES.
000940     C01                 IS TOP-OF-FORM.
000950*
000960 DATA                    DIVISION.
000970*================================
000980*
000990 WORKING-STORAGE         SECTION.
001000*-----------------------
001010*
001020 01  WS-Month-Table.
001030     03  WS-Month-Names      PIC X(36)
001040         VALUE "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
001050     03  WS-Month-Name-Tab REDEFINES WS-Month-Names
001060                              OCCURS 12 PIC X(3).
001070*
001080 01  WS-Work-Fields.
001090     03  WS-Tab-Ix            PIC 99       COMP.
001100     03  WS-Day-Text           PIC 99.
001110     03  WS-Month-Text         PIC X(3).
001120     03  WS-Year-Text          PIC 9(4).
001130     03  FILLER                PIC X(4).
001140*
001150 01  WS-Expiry-Redef.
001160     03  WS-Expiry-DD          PIC XX.
001170     03  FILLER                PIC X.
001180     03  WS-Expiry-MON          PIC XXX.
001190     03  FILLER                PIC X.
001200     03  WS-Expiry-CCYY          PIC X(4).
001210     03  WS-Expiry-CCYY-Split REDEFINES WS-Expiry-CCYY.
001220         05  WS-Expiry-CC          PIC XX.
001230         05  WS-Expiry-YY          PIC XX.
001240* Century/year-of-century break, kept for the Y2K proof noted above -
001250* lets a probe DISPLAY WS-Expiry-CC on its own when chasing a bad feed.
001260 01  WS-Expiry-Flat REDEFINES WS-Expiry-Redef.
001270     03  WS-Expiry-Flat-Text      PIC X(11).
001280* Whole dd-mon-ccyy text as one field, for the audit DISPLAY in
001290* ZZ010 rather than displaying five broken-out elementary items.
001300*
001310 01  WS-Julian-Work.
001320     03  WS-Jul-Y              PIC S9(6)  COMP.
001330     03  WS-Jul-M              PIC S9(6)  COMP.
001340     03  WS-Jul-D              PIC S9(6)  COMP.
001350     03  WS-Jul-Term1          PIC S9(9)  COMP.
001360     03  WS-Jul-Term2          PIC S9(9)  COMP.
001370     03  WS-Jul-Term3          PIC S9(9)  COMP.
001380     03  WS-Jul-Num            PIC S9(9)  COMP.
001390     03  WS-Jul-Num-1           PIC S9(9)  COMP.
001400     03  WS-Jul-Num-2           PIC S9(9)  COMP.
001410     03  WS-Jul-M-14            PIC S9(6)  COMP.
001420* WS-Jul-M-14 holds Jul-M - 14, a plain subtraction, no division -
001430* just a holding field so the DIVIDE below has a lone identifier
001440* to work from rather than an expression.
001450     03  WS-Jul-M-Term          PIC S9(6)  COMP.
001460* WS-Jul-M-Term holds (Jul-M - 14) / 12, truncated here on its own -
001470* ticket OC-027.  COMPUTE only truncates once, at the final store,
001480* so this inner division has to be its own statement or it comes
001490* out wrong whenever (Jul-M - 14) isn't an exact multiple of 12.
001500     03  WS-Jul-Term3-Sum       PIC S9(6)  COMP.
001510     03  WS-Jul-Term3-Inner     PIC S9(6)  COMP.
001520* WS-Jul-Term3-Sum holds Jul-Y + 4900 + Jul-M-Term before the
001530* DIVIDE BY 100 below; Term3-Inner holds that division's result,
001540* truncated the same way before the *3 and the final /4 below.
001550     03  FILLER                 PIC X(4).
001560*
001570 LINKAGE                 SECTION.
001580************************
001590*
001600     COPY     "wsoc070.cob".
001610*
001620 PROCEDURE               DIVISION USING OC070-Parms.
001630*====================================================
001640*
001650 AA000-Main.
001660*
001670     MOVE     "Y"              TO OC070-Valid.
001680     EVALUATE OC070-Function
001690         WHEN "P"
001700              PERFORM ZZ010-Parse-Expiry THRU ZZ010-Exit
001710         WHEN "D"
001720              PERFORM ZZ020-Day-Diff THRU ZZ020-Exit
001730         WHEN OTHER
001740              MOVE   "N"        TO OC070-Valid
001750     END-EVALUATE.
001760     GOBACK.
001770*
001780* Splits dd-mon-ccyy into its three parts and looks the month name
001790* up in WS-Month-Name-Tab to get a 01-12 month number - a garbled
001800* abbreviation (not found after 12 compares) leaves OC070-Valid = N.
001810*
001820 ZZ010-Parse-Expiry.
001830*
001840     MOVE     OC070-Date-Text  TO WS-Expiry-Redef.
001850     MOVE     WS-Expiry-DD     TO WS-Day-Text.
001860     MOVE     WS-Expiry-MON    TO WS-Month-Text.
001870     MOVE     WS-Expiry-CCYY   TO WS-Year-Text.
001880     MOVE     ZERO             TO WS-Tab-Ix.
001890     MOVE     ZERO             TO OC070-CCYYMMDD-1.
001900     PERFORM  ZZ011-Month-Lookup THRU ZZ011-Exit
001910              VARYING WS-Tab-Ix FROM 1 BY 1
001920              UNTIL WS-Tab-Ix > 12.
001930     IF       OC070-CCYYMMDD-1 = ZERO
001940              MOVE "N"          TO OC070-Valid.
001950*
001960 ZZ010-Exit. EXIT.
001970*
001980* One table probe per call - a hit moves Tab-Ix to 13 so the
001990* governing PERFORM's UNTIL stops the search dead, the way the
002000* old RPG-style table lookups in the payroll suite short-circuit.
002010*
002020 ZZ011-Month-Lookup.
002030*
002040     IF       WS-Month-Name-Tab (WS-Tab-Ix) = WS-Month-Text
002050              COMPUTE OC070-CCYYMMDD-1 =
002060                      (WS-Year-Text * 10000) +
002070                      (WS-Tab-Ix    * 100)   +
002080                      WS-Day-Text
002090              MOVE   13 TO WS-Tab-Ix.
002100*
002110 ZZ011-Exit. EXIT.
002120*
002130* Day count (arg2 minus arg1, may be negative) via the Julian day
002140* number routine at ZZ030 - no intrinsic FUNCTIONs used, see REMARKS.
002150*
002160 ZZ020-Day-Diff.
002170*
002180     MOVE     ZERO              TO OC070-Day-Diff.
002190     IF       OC070-CCYYMMDD-1 = ZERO OR OC070-CCYYMMDD-2 = ZERO
002200              GO TO ZZ020-Exit.
002210     MOVE     OC070-CCYYMMDD-1  TO WS-Jul-Num.
002220     PERFORM  ZZ030-Julian-Day THRU ZZ030-Exit.
002230     MOVE     WS-Jul-Num         TO WS-Jul-Num-1.
002240     MOVE     OC070-CCYYMMDD-2  TO WS-Jul-Num.
002250     PERFORM  ZZ030-Julian-Day THRU ZZ030-Exit.
002260     MOVE     WS-Jul-Num         TO WS-Jul-Num-2.
002270     COMPUTE  OC070-Day-Diff = WS-Jul-Num-2 - WS-Jul-Num-1.
002280*
002290 ZZ020-Exit. EXIT.
002300*
002310* Classic civil-to-Julian-day-number formula (Fliegel & Van Flandern).
002320* On entry WS-Jul-Num holds a packed ccyymmdd; on exit it holds the
002330* Julian day number for that date, good for a straight subtraction.
002340*
002350 ZZ030-Julian-Day.
002360*
002370     DIVIDE   WS-Jul-Num BY 10000 GIVING WS-Jul-Y.
002380     DIVIDE   WS-Jul-Num BY 100 GIVING WS-Jul-Term1
002390              REMAINDER WS-Jul-D.
002400     COMPUTE  WS-Jul-M = WS-Jul-Term1 - (WS-Jul-Y * 100).
002410     COMPUTE  WS-Jul-M-14 = WS-Jul-M - 14.
002420     DIVIDE    WS-Jul-M-14 BY 12 GIVING WS-Jul-M-Term.
002430* Ticket OC-027 - (Jul-M - 14) / 12 truncated right here, on its
002440* own, before it goes into Term1/Term2/Term3 below.  A COMPUTE
002450* carrying this division inline only truncates once, at its own
002460* final store, which is the wrong place for this formula.
002470     COMPUTE  WS-Jul-Term1 =
002480              (1461 * (WS-Jul-Y + 4800 + WS-Jul-M-Term)) / 4.
002490     COMPUTE  WS-Jul-Term2 =
002500              (367  * (WS-Jul-M - 2 - (WS-Jul-M-Term * 12)))
002510              / 12.
002520     COMPUTE  WS-Jul-Term3-Sum = WS-Jul-Y + 4900 + WS-Jul-M-Term.
002530     DIVIDE    WS-Jul-Term3-Sum BY 100 GIVING WS-Jul-Term3-Inner.
002540     COMPUTE  WS-Jul-Term3 =
002550              (3 * WS-Jul-Term3-Inner) / 4.
002560     COMPUTE  WS-Jul-Num =
002570              WS-Jul-D - 32075 + WS-Jul-Term1 + WS-Jul-Term2
002580              - WS-Jul-Term3.
002590*
002600 ZZ030-Exit. EXIT.
002610*
002620 END PROGRAM OC070.
