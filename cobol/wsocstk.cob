000100*****************************************************************
000110*                                                                *
000120*             Record Definition For OC Strike Table              *
000130*        In-memory, one row per strike, ascending order,         *
000140*          call and put side by side - Converter output.         *
000150*                                                                *
000160*****************************************************************
000170*
000180* 06/11/25 pks - Created.                                         CHG0001
000190* 24/11/25 pks - Added Strike-Wise-PCR, per-leg present flags     CHG0002
000200*                kept separate from the zero-filled amounts so
000210*                a genuinely-zero OI can still be told from an
000220*                absent leg downstream - ticket OC-010.
000230* 09/08/26 rmb - 88-levels added to the Y/N bytes below - ticket  CHG0003
000240*                OC-026.
000250*
000260 01  OC-Strike-Record.
000270     03  STK-Strike-Price        PIC 9(7)V99   COMP-3.
000280     03  STK-Call-OI             PIC S9(11)    COMP-3.
000290     03  STK-Call-OI-Change      PIC S9(11)    COMP-3.
000300     03  STK-Call-Volume         PIC S9(11)    COMP-3.
000310     03  STK-Call-IV             PIC S9(3)V99  COMP-3.
000320     03  STK-Call-Last-Price     PIC S9(7)V99  COMP-3.
000330     03  STK-Put-OI              PIC S9(11)    COMP-3.
000340     03  STK-Put-OI-Change       PIC S9(11)    COMP-3.
000350     03  STK-Put-Volume          PIC S9(11)    COMP-3.
000360     03  STK-Put-IV              PIC S9(3)V99  COMP-3.
000370     03  STK-Put-Last-Price      PIC S9(7)V99  COMP-3.
000380     03  STK-Call-Present        PIC X.
000390         88  STK-Call-Leg-Present        VALUE "Y".
000400         88  STK-Call-Leg-Absent         VALUE "N".
000410     03  STK-Put-Present         PIC X.
000420         88  STK-Put-Leg-Present         VALUE "Y".
000430         88  STK-Put-Leg-Absent          VALUE "N".
000440     03  STK-Expiry-Date         PIC X(11).
000450     03  STK-Wise-PCR            PIC S9V9(4)   COMP-3.
000460* STK-Wise-PCR is detail only, null when Call-OI <= 0 - see
000470* STK-Wise-PCR-Present.
000480     03  STK-Wise-PCR-Present    PIC X.
000490         88  STK-Wise-PCR-Is-Valid       VALUE "Y".
000500         88  STK-Wise-PCR-Not-Valid      VALUE "N".
000510     03  FILLER                  PIC X(4).
000520*
