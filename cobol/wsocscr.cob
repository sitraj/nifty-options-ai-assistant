000100*****************************************************************
000110*                                                                *
000120*               Record Definition For OC Score Rec               *
000130*          One per snapshot - scoring-engine output,              *
000140*           weighted blend of the 4 rule signals.                 *
000150*                                                                *
000160*****************************************************************
000170*
000180* 09/11/25 pks - Created.                                         CHG0001 
000190*
000200 01  OC-Score-Record.
000210     03  SCR-Final-Score           PIC S9V9(4)   COMP-3.
000220     03  SCR-Category               PIC X(14).
000230* SCR-Category is STRONG BULLISH, BULLISH, NEUTRAL, BEARISH or
000240* STRONG BEARISH.
000250     03  SCR-Rule                   OCCURS 4.
000260         05  SCR-Contrib             PIC S9V9(4) COMP-3.
000270         05  SCR-Weight               PIC 9V9(4) COMP-3.
000280     03  FILLER                      PIC X(8).
000290*
