000100*****************************************************************
000110*                                                                *
000120*              Call Interface For OC070 (Date Conversion)         *
000130*          Copied by OC070 itself (as Linkage) and by every       *
000140*                 caller (as Working-Storage).                     *
000150*                                                                *
000160*****************************************************************
000170*
000180* 04/11/91 pks - Created, taken from wsmaps03.cob's pattern for   CHG0001
000190*                the maps04 call interface.
000200* 09/08/26 pks - 88-level added to the Y/N byte below, and a      CHG0002
000210*                trailing Filler this group was missing - ticket
000220*                OC-026.
000230*
000240 01  OC070-Parms.
000250     03  OC070-Function           PIC X.
000260* OC070-Function is P to parse an expiry or D for a day diff.
000270     03  OC070-Date-Text            PIC X(11).
000280* OC070-Date-Text is dd-mon-ccyy, function P only.
000290     03  OC070-CCYYMMDD-1             PIC 9(8)  COMP.
000300* OC070-CCYYMMDD-1 is the function P result, or function D's
000310* arg 1.
000320     03  OC070-CCYYMMDD-2               PIC 9(8)  COMP.
000330* OC070-CCYYMMDD-2 is function D's arg 2, the later date.
000340     03  OC070-Day-Diff                   PIC S9(6) COMP.
000350* OC070-Day-Diff is the function D result, arg2 minus arg1.
000360     03  OC070-Valid                        PIC X.
000370         88  OC070-Date-Is-Valid     VALUE "Y".
000380         88  OC070-Date-Not-Valid    VALUE "N".
000390     03  FILLER                            PIC X(4).
000400*
