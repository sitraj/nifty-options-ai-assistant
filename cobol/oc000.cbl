000100*****************************************************************
000110*                                                                *
000120*            NIFTY Option Chain Batch - Start Of Run             *
000130*         Reads OCPARAM, sets up the run date, then calls        *
000140*                  OC010 to do the day's work.                    *
000150*                                                                *
000160*****************************************************************
000170*
000180 IDENTIFICATION          DIVISION.
000190*================================
000200*
000210     PROGRAM-ID.         OC000.
000220*
000230*    AUTHOR.             P K Suri.
000240*
000250*    INSTALLATION.       Suri & Rao Quantitative Services Pvt Ltd.
000260*
000270*    DATE-WRITTEN.       03/11/1991.
000280*
000290*    DATE-COMPILED.
000300*
000310*    SECURITY.           Company confidential - see STANDARDS.DOC.
000320*
000330*    REMARKS.            Start-of-run program for the NIFTY
000340*                         option-chain analysis batch.  Opens the
000350*                         run-parameter file, reads the one control
000360*                         record, sets today's run date and then
000370*                         CALLs OC010 to validate, score, explain
000380*                         and backtest the day's snapshot(s).
000390*
000400*    CALLED MODULES.     OC010.
000410*
000420*    FUNCTIONS USED.     None.
000430*
000440*    FILES USED.         OCPARAM.  Run control / rule-weight /
000450*                         safety / backtest parameters, RRN 1.
000460*
000470*    ERROR MESSAGES USED.
000480* System wide:
000490*                        SY001.
000500* Program specific:
000510*                        OC001, OC002.
000520*
000530* CHANGES:
000540* 03/11/91 pks -        Created.                                  CHG0001 
000550* 21/11/91 pks -    .01 OC-PR1-Run-Date now taken from the system CHG0002 
000560*                       clock rather than an operator prompt - this
000570*                       batch has no terminal.
000580* 11/02/99 pks - 1.1.00 Year-2000 sign-off - Run-Date is CCYYMMDD CHG0003 
000590*                       throughout, nothing further needed here.
000600* 09/01/26 pks - 1.2.00 Param record widened for Max-Open-Trades -CHG0004
000610*                       see OCPARAM copybook change, ticket OC-021.
000620* 09/08/26 pks -    .02 Added 88-level to the status byte below CHG0005
000630*                       ticket OC-026.
000640*
000650*************************************************************************
000660*
000670 ENVIRONMENT             DIVISION.
000680*================================
000690*
000700 CONFIGURATION           SECTION.
000710 SOURCE-COMPUTER.        GENERIC.
000720 OBJECT-COMPUTER.        GENERIC.
000730 SPECIAL-NAMES.
000740     C01                 IS TOP-OF-FORM.
000750*
000760 INPUT-OUTPUT            SECTION.
000770 FILE-CONTROL.
000780     SELECT   OC-Param-File     ASSIGN TO "OCPARAM"
000790              ORGANIZATION IS RELATIVE
000800              ACCESS MODE IS RANDOM
000810              RELATIVE KEY IS WS-Param-RRN
000820              FILE STATUS IS OC-Param-Status.
000830*
000840 DATA                    DIVISION.
000850*================================
000860*
000870 FILE                    SECTION.
000880*-----------------------
000890*
000900 FD  OC-Param-File.
000910     COPY     "wsocparm.cob".
000920*
000930 WORKING-STORAGE         SECTION.
000940*-----------------------
000950*
000960 77  Prog-Name              PIC X(15)    VALUE "OC000 (1.2.00)".
000970*
000980 01  WS-Control-Fields.
000990     03  WS-Param-RRN         PIC 9(4)   COMP.
001000     03  OC-Param-Status       PIC XX.
001010         88  OC-Param-Status-Ok      VALUE "00".
001020         88  OC-Param-Status-Eof     VALUE "10".
001030     03  OC-Param-Status-Byte REDEFINES OC-Param-Status.
001040         05  OC-Param-Status-1 PIC X.
001050         05  OC-Param-Status-2 PIC X.
001060* Split so a "9x" severe status can be tested a digit at a time,
001070* the way the payroll modules test PY-xxx-Status.
001080     03  WS-Term-Code            PIC 9   COMP.
001090     03  Error-Code               PIC 999.
001100     03  FILLER                    PIC X(4).
001110*
001120 01  WS-Today-Fields.
001130     03  WS-Today-Block.
001140         05  WS-Today-CC       PIC 99.
001150         05  WS-Today-YY       PIC 99.
001160         05  WS-Today-MM       PIC 99.
001170         05  WS-Today-DD       PIC 99.
001180     03  WS-Today-9 REDEFINES WS-Today-Block
001190                                PIC 9(8).
001200     03  WS-Today-Split REDEFINES WS-Today-Block.
001210         05  WS-Today-CCYY     PIC 9(4).
001220         05  WS-Today-MM2       PIC 99.
001230         05  WS-Today-DD2       PIC 99.
001240* Four-digit-year view of the same bytes, used on report headings.
001250     03  FILLER                   PIC X(4).
001260*
001270 01  Error-Messages.
001280* System wide
001290     03  SY001        PIC X(46)
001300         VALUE "SY001 Aborting run - Note error and hit Return".
001310* Program specific
001320     03  OC001        PIC X(39)
001330         VALUE "OC001 Run parameter file does not exist".
001340     03  OC002        PIC X(37)
001350         VALUE "OC002 Read OCPARAM record error - RC=".
001360     03  FILLER        PIC X(6).
001370*
001380 PROCEDURE               DIVISION.
001390*================================
001400*
001410 AA000-Main.
001420*
001430     PERFORM  AA010-Open-Param-File THRU AA010-Exit.
001440     PERFORM  AA020-Set-Run-Date THRU AA020-Exit.
001450     CLOSE    OC-Param-File.
001460     CALL     "OC010" USING OC-Param1-Record WS-Today-9.
001470     GOBACK.
001480*
001490 AA010-Open-Param-File.
001500*
001510     OPEN     INPUT OC-Param-File.
001520     IF       OC-Param-Status NOT = "00"
001530              DISPLAY OC001
001540              DISPLAY SY001
001550              MOVE    1 TO WS-Term-Code
001560              GOBACK.
001570     MOVE     1        TO WS-Param-RRN.
001580     READ     OC-Param-File
001590              INVALID KEY
001600                       DISPLAY OC002
001610                       DISPLAY OC-Param-Status
001620                       DISPLAY SY001
001630                       MOVE 1 TO WS-Term-Code
001640                       CLOSE OC-Param-File
001650                       GOBACK.
001660*
001670 AA010-Exit. EXIT.
001680*
001690* OC-PR1-Run-Date carries today in CCYYMMDD, used downstream by
001700* OC010's weekly-expiry safety check - taken from the system clock,
001710* this batch is unattended overnight so there is no operator to
001720* prompt, unlike the interactive payroll start-of-day.
001730*
001740 AA020-Set-Run-Date.
001750*
001760     ACCEPT   WS-Today-Block FROM DATE YYYYMMDD.
001770     MOVE     WS-Today-9   TO OC-PR1-Run-Date.
001780*
001790 AA020-Exit. EXIT.
001800*
001810 END PROGRAM OC000.
