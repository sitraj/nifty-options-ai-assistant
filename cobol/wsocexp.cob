000100*****************************************************************
000110*                                                                *
000120*              Record Definition For OC Explain Rec               *
000130*          Plain-language text for one snapshot day -             *
000140*             pure text mapping, no arithmetic.                    *
000150*                                                                *
000160*****************************************************************
000170*
000180* 13/11/25 pks - Created.                                         CHG0001 
000190* 01/12/25 pks - Why/Wrong bullet arrays widened 6 -> 8 lines,    CHG0002 
000200*                a day with every rule triggered plus the
000210*                strength bullet was running out of room -
000220*                ticket OC-018.
000230*
000240 01  OC-Explain-Record.
000250     03  EXP-Bias-Sentence              PIC X(80).
000260     03  EXP-Action-Sentence              PIC X(80).
000270     03  EXP-Risk-Sentence                  PIC X(80).
000280     03  EXP-Why-Count                        PIC 9(2)   COMP.
000290     03  EXP-Wrong-Count                        PIC 9(2)   COMP.
000300     03  FILLER                                   PIC X(6).
000310*
000320 01  OC-Explain-Bullets.
000330     03  EXP-Why-Line                   PIC X(80)  OCCURS 8.
000340     03  EXP-Wrong-Line                   PIC X(80)  OCCURS 8.
000350*
