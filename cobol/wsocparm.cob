000100*****************************************************************
000110*                                                                *
000120*             Record Definition For OC Param File               *
000130*                  Uses RRN = 1                                  *
000140*                                                                *
000150*        Run control for the NIFTY option-chain batch -          *
000160*        rule weights, safety thresholds and the backtest        *
000170*        settings.                                                *
000180*                                                                *
000190*****************************************************************
000200*
000210* File size 240 bytes padded to 512 by filler.
000220*
000230* 04/11/25 pks - Created.                                         CHG0001
000240* 18/11/25 pks - Added Far-OTM and IV threshold fields, was hard  CHG0002
000250*                coded in OC010 - ticket OC-014.
000260* 02/12/25 rmb - Weekly-expiry window made a parameter (was fixed CHG0003
000270*                7 days) - ticket OC-021.
000280* 09/01/26 pks - Backtest Max-Open-Trades added, default 1.       CHG0004
000290* 09/08/26 rmb - 88-levels added to the Y/N byte below - ticket   CHG0005
000300*                OC-026.
000310*
000320 01  OC-Param1-Record.
000330* OC-PR1-Block size 140
000340     03  OC-PR1-Block.
000350         05  OC-PR1-Run-Date       PIC 9(8)      COMP.
000360* OC-PR1-Run-Date is today in CCYYMMDD, used by the weekly-expiry
000370* check.
000380         05  OC-PR1-Page-Lines      PIC 99.
000390* OC-PR1-Page-Lines default 58 report lines per page.
000400         05  OC-PR1-Page-Width       PIC 999.
000410* OC-PR1-Page-Width default 132 print columns.
000420*
000430* Rule-engine weights are fixed, not parameters - see BB045 in
000440* OC010.  These four are the scoring-engine weights only, which
000450* default to the rule-engine weights but may be overridden.
000460*
000470         05  OC-PR1-Score-Weight      OCCURS 4.
000480             07  OC-PR1-SW-Rule-Name  PIC X(24).
000490             07  OC-PR1-SW-Weight      PIC 9V9(4) COMP-3.
000500*
000510         05  OC-PR1-Weekly-Expiry-Used  PIC X.
000520             88  OC-PR1-Weekly-Expiry-On     VALUE "Y".
000530             88  OC-PR1-Weekly-Expiry-Off     VALUE "N".
000540* OC-PR1-Weekly-Expiry-Used default Y - Y or N.
000550         05  OC-PR1-Weekly-Expiry-Days   PIC 99.
000560* OC-PR1-Weekly-Expiry-Days default 07 - days 0 thru this many
000570* inclusive count as a weekly expiry.
000580         05  OC-PR1-Far-OTM-Percent       PIC 9(3)V99 COMP-3.
000590* OC-PR1-Far-OTM-Percent default 005.00.
000600         05  OC-PR1-Low-IV-Percent         PIC 9(3)V99 COMP-3.
000610* OC-PR1-Low-IV-Percent default 010.00.
000620         05  OC-PR1-Avg-IV-Percent          PIC 9(3)V99 COMP-3.
000630* OC-PR1-Avg-IV-Percent default 015.00.
000640*
000650         05  OC-PR1-Init-Capital              PIC 9(9)V99 COMP-3.
000660* OC-PR1-Init-Capital default 000100000.00.
000670         05  OC-PR1-Stop-Loss-Fraction         PIC 9V9(4) COMP-3.
000680* OC-PR1-Stop-Loss-Fraction default 0.2000.
000690         05  OC-PR1-Target-Fraction             PIC 9V9(4) COMP-3.
000700* OC-PR1-Target-Fraction default 0.5000.
000710         05  OC-PR1-Trade-Quantity                PIC 9(4) COMP.
000720* OC-PR1-Trade-Quantity default 0001.
000730         05  OC-PR1-Max-Open-Trades                 PIC 99 COMP.
000740* OC-PR1-Max-Open-Trades default 01.
000750*
000760     03  OC-PR1-Score-Weight-Flat REDEFINES OC-PR1-Score-Weight
000770                                  PIC X(112).
000780* Raw byte view of the weight table, used by BB050 to blank the
000790* whole table in one MOVE before re-normalising it.
000800*
000810     03  FILLER                  PIC X(272).
000820*
