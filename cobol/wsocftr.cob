000100*****************************************************************
000110*                                                                *
000120*               Record Definition For OC Feature Rec             *
000130*          One per snapshot - Feature engine output,             *
000140*                consumed by the rule engine.                     *
000150*                                                                *
000160*****************************************************************
000170*
000180* 07/11/25 pks - Created.                                         CHG0001
000190* 19/11/25 rmb - Present flags added to every computed field bar  CHG0002
000200*                Buildup-Type, which is never null - ticket OC-012.
000210* 09/08/26 pks - 88-levels added to the Y/N bytes below - ticket  CHG0003
000220*                OC-026.
000230*
000240 01  OC-Feature-Record.
000250     03  FTR-ATM-Strike          PIC 9(7)V99   COMP-3.
000260     03  FTR-ATM-Strike-Present  PIC X.
000270         88  FTR-ATM-Strike-Is-Known    VALUE "Y".
000280         88  FTR-ATM-Strike-Not-Known   VALUE "N".
000290     03  FTR-Overall-PCR         PIC S9(3)V9(4) COMP-3.
000300     03  FTR-Overall-PCR-Present PIC X.
000310         88  FTR-Overall-PCR-Is-Known   VALUE "Y".
000320         88  FTR-Overall-PCR-Not-Known  VALUE "N".
000330     03  FTR-Max-Call-OI-Strike  PIC 9(7)V99   COMP-3.
000340     03  FTR-Max-Call-OI-Present PIC X.
000350         88  FTR-Max-Call-OI-Is-Known   VALUE "Y".
000360         88  FTR-Max-Call-OI-Not-Known  VALUE "N".
000370     03  FTR-Max-Put-OI-Strike   PIC 9(7)V99   COMP-3.
000380     03  FTR-Max-Put-OI-Present  PIC X.
000390         88  FTR-Max-Put-OI-Is-Known    VALUE "Y".
000400         88  FTR-Max-Put-OI-Not-Known   VALUE "N".
000410     03  FTR-Support             PIC 9(7)V99   COMP-3.
000420     03  FTR-Support-Present     PIC X.
000430         88  FTR-Support-Is-Known       VALUE "Y".
000440         88  FTR-Support-Not-Known      VALUE "N".
000450     03  FTR-Resistance          PIC 9(7)V99   COMP-3.
000460     03  FTR-Resistance-Present  PIC X.
000470         88  FTR-Resistance-Is-Known    VALUE "Y".
000480         88  FTR-Resistance-Not-Known   VALUE "N".
000490     03  FTR-Buildup-Type        PIC X(9).
000500* FTR-Buildup-Type is LONG, SHORT, UNWINDING, MIXED or UNKNOWN.
000510     03  FILLER                  PIC X(6).
000520*
